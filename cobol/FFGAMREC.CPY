000100*****************************************************
000200* FFGAMREC.CPY                                         FFGAMREC
000300* PLAYER-GAME-REC - ONE PER PLAYER PER GAME.            FFGAMREC
000400* INPUT TO THE SEASONAL AGGREGATOR (FFAGGR).            FFGAMREC
000500*****************************************************
000600* CHANGED BY  DATE      REQ NO  DESCRIPTION
000700* ----------  --------  ------  ---------------------
000800* R HUBACK    03/14/87  0000    ORIGINAL MEMBER
000900* D KRAMER    11/02/91  0114    ADDED FUMBLE AND TWO POINT
001000*                               CONVERSION COUNTS
001100*****************************************************
001200 01  GAM-GAME-REC.
001300     05  GAM-PLAYER-ID           PIC X(10).
001400     05  GAM-PLAYER-NAME         PIC X(30).
001500     05  GAM-POSITION            PIC X(03).
001600     05  GAM-SEASON              PIC 9(04).
001700     05  GAM-WEEK                PIC 9(02).
001800     05  GAM-PASSING-YARDS       PIC S9(04).
001900     05  GAM-PASSING-TDS         PIC 9(02).
002000     05  GAM-INTERCEPTIONS       PIC 9(02).
002100     05  GAM-RUSHING-YARDS       PIC S9(04).
002200     05  GAM-RUSHING-TDS         PIC 9(02).
002300     05  GAM-RECEPTIONS          PIC 9(02).
002400     05  GAM-RECEIVING-YARDS     PIC S9(04).
002500     05  GAM-RECEIVING-TDS       PIC 9(02).
002600     05  GAM-FUMBLES-LOST        PIC 9(02).
002700     05  GAM-TWO-PT-CONV         PIC 9(02).
002800     05  FILLER                  PIC X(05).
