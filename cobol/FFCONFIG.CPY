000100*****************************************************
000200* FFCONFIG.CPY                                         FFCONFIG
000300* FANTASY SCORING WEIGHTS AND BATCH CONFIGURATION      FFCONFIG
000400* DEFAULTS FOR THE SEASON PROJECTION SYSTEM.           FFCONFIG
000500* COPY THIS MEMBER INTO WORKING-STORAGE IN ANY         FFCONFIG
000600* PROGRAM THAT SCORES GAMES OR PROJECTS SEASONS.       FFCONFIG
000700*****************************************************
000800* CHANGED BY  DATE      REQ NO  DESCRIPTION
000900* ----------  --------  ------  ---------------------
001000* R HUBACK    03/14/87  0000    ORIGINAL MEMBER
001100* D KRAMER    11/02/91  0114    ADDED FUMBLE AND TWO POINT
001200*                               CONVERSION WEIGHTS
001300* K PETTIT    05/17/08  0402    ADDED TOP-N AND RECENT WINDOW
001400*                               DEFAULTS FOR THE RANKER
001500* L NUNEZ     02/02/26  0488    TARGET SEASON ADVANCED TO 2026
001600*****************************************************
001700 01  FF-SCORING-WEIGHTS.
001800     05  FF-WT-PASS-YDS          PIC S9V99   VALUE 0.04.
001900     05  FF-WT-PASS-TD           PIC S9V99   VALUE 4.00.
002000     05  FF-WT-INTERCEPT         PIC S9V99   VALUE -2.00.
002100     05  FF-WT-RUSH-YDS          PIC S9V99   VALUE 0.10.
002200     05  FF-WT-RUSH-TD           PIC S9V99   VALUE 6.00.
002300     05  FF-WT-RECEPTION         PIC S9V99   VALUE 0.50.
002400     05  FF-WT-RECV-YDS          PIC S9V99   VALUE 0.10.
002500     05  FF-WT-RECV-TD           PIC S9V99   VALUE 6.00.
002600     05  FF-WT-FUMBLE-LOST       PIC S9V99   VALUE -2.00.
002700     05  FF-WT-TWO-PT-CONV       PIC S9V99   VALUE 2.00.
002800     05  FILLER                  PIC X(04)   VALUE SPACES.
002900*****************************************************
003000 01  FF-CONFIG-DEFAULTS.
003100     05  FF-TARGET-SEASON        PIC 9(04)        VALUE 2026.
003200     05  FF-TREND-WEIGHT         PIC S9V999       VALUE 0.300.
003300     05  FF-CONSIST-WEIGHT       PIC S9V999       VALUE 0.200.
003400     05  FF-MIN-SEASONS          PIC 9(02) COMP   VALUE 2.
003500     05  FF-TOP-N                PIC 9(03) COMP   VALUE 50.
003600     05  FF-RECENT-WINDOW-YRS    PIC 9(02) COMP   VALUE 3.
003700     05  FF-GAMES-PER-SEASON     PIC 9(02) COMP   VALUE 17.
003800     05  FILLER                  PIC X(04)        VALUE SPACES.
