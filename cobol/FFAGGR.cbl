000100*-----------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*-----------------------------------------------------
000400 PROGRAM-ID.    FFAGGR.
000500 AUTHOR.        R HUBACK.
000600 INSTALLATION.  COBOL DEV CENTER.
000700 DATE-WRITTEN.  03/14/87.
000800 DATE-COMPILED.
000900 SECURITY.      NON-CONFIDENTIAL.
001000*-----------------------------------------------------
001100*  FFAGGR - FANTASY SEASONAL AGGREGATOR.
001200*
001300*  READS THE PLAYER-GAME STATISTICS FILE, SORTED BY
001400*  PLAYER-ID THEN SEASON, SCORES EACH GAME RECORD UNDER
001500*  THE CURRENT FANTASY SCORING RULES, AND ACCUMULATES A
001600*  PLAYER-SEASON AGGREGATE RECORD VIA A CONTROL BREAK ON
001700*  PLAYER-ID AND SEASON.  THE AGGREGATE RECORD CARRIES
001800*  THE SEASON TOTAL, GAME COUNT, AVERAGE, SAMPLE STANDARD
001900*  DEVIATION AND A DERIVED CONSISTENCY SCORE, FOR USE BY
002000*  THE TREND/PROJECTION/RANKING BATCH, FFPROJ.
002100*
002200*  THIS JOB RUNS NIGHTLY DURING THE SEASON AND ONCE MORE
002300*  AT SEASON CLOSE, READING THE WEEK'S GAME FEED FROM THE
002400*  LEAGUE OFFICE.  THE OUTPUT WORK FILE IS PASSED STRAIGHT
002500*  INTO FFPROJ IN THE SAME JOB STEP STREAM - NEITHER
002600*  PROGRAM IS RUN STANDALONE IN PRODUCTION.
002700*
002800*  MODIFICATION LOG
002900*  ----------------
003000*  03/14/87  RH   0000  ORIGINAL PROGRAM.
003100*  11/02/91  DLK  0114  ADDED FUMBLES-LOST AND TWO POINT
003200*                       CONVERSIONS TO THE SCORING TABLE.
003300*  06/19/95  TPW  0233  CHANGED CONSISTENCY SCORE FORMULA TO
003400*                       USE SAMPLE STANDARD DEVIATION (N-1)
003500*                       RATHER THAN POPULATION STD DEV.
003600*  01/08/99  MGS  0301  Y2K REVIEW - SEASON AND WEEK FIELDS
003700*                       CHECKED FOR TWO-DIGIT YEAR STORAGE.
003800*                       NONE FOUND IN THIS PROGRAM.  NO
003900*                       CHANGE REQUIRED.
004000*  09/30/03  CJR  0355  ADDED FILE STATUS CHECKING ON THE
004100*                       OPEN OF BOTH FILES.
004200*  05/17/08  KAP  0402  REWROTE THE SCORING TABLE AS A
004300*                       REDEFINED OCCURS TABLE SO NEW STAT
004400*                       CATEGORIES NO LONGER REQUIRE A NEW
004500*                       COMPUTE STATEMENT.
004600*  02/02/26  LTN  0488  ADDED NEGATIVE YARDAGE TRACE COUNTER
004700*                       AND THE UPSI-0 DEBUG TRACE SWITCH
004800*                       REQUESTED BY THE LEAGUE OFFICE.
004900*  07/21/26  LTN  0495  RESTATED THE TWO FILE OPENS AS A
005000*                       SHORT-CIRCUIT ON STATUS, MATCHING
005100*                       THE HOUSE PATTERN USED ON THE CLAIMS
005200*                       EDIT JOBS - GO TO THE PARAGRAPH EXIT
005300*                       ON A BAD OPEN RATHER THAN NESTING
005400*                       THE SECOND OPEN INSIDE THE FIRST IF.
005500*-----------------------------------------------------
005600 ENVIRONMENT DIVISION.
005700*-----------------------------------------------------
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.  IBM-390.
006000 OBJECT-COMPUTER.  IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS ALPHA-CODE-CLASS IS 'A' THRU 'Z'
006400     UPSI-0 ON STATUS  IS FF-TRACE-SWITCH-ON
006500            OFF STATUS IS FF-TRACE-SWITCH-OFF.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*    GAMEIN AND SEASONWK ARE JCL DD NAMES SUPPLIED BY THE
006900*    NIGHTLY AGGREGATOR STEP - SEE THE FFAGGR PROC IN THE
007000*    LEAGUE OFFICE'S PRODUCTION LIBRARY, NOT REPRODUCED HERE.
007100     SELECT PLAYER-GAME-FILE    ASSIGN TO GAMEIN
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS IS GM-FILE-STATUS.
007400     SELECT PLAYER-SEASON-FILE  ASSIGN TO SEASONWK
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS IS SN-FILE-STATUS.
007700*-----------------------------------------------------
007800 DATA DIVISION.
007900*-----------------------------------------------------
008000 FILE SECTION.
008100*    ONE 80-BYTE GAME RECORD PER PLAYER PER WEEK PLAYED.
008200*    SEE FFGAMREC FOR THE FULL STAT LAYOUT.
008300 FD  PLAYER-GAME-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 80 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS GAM-GAME-REC.
008900     COPY FFGAMREC.
009000*    ONE 90-BYTE SEASON RECORD PER PLAYER PER SEASON - THE
009100*    WORK FILE HANDED FORWARD TO FFPROJ.
009200 FD  PLAYER-SEASON-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 90 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS SSN-SEASON-REC.
009800     COPY FFSNREC.
009900*-----------------------------------------------------
010000 WORKING-STORAGE SECTION.
010100*-----------------------------------------------------
010200*    SCORING WEIGHTS AND THE CONFIGURATION DEFAULTS COME
010300*    FROM A SHARED COPYBOOK SO BOTH BATCH STEPS ALWAYS RUN
010400*    AGAINST THE SAME TABLE - SEE FFCONFIG FOR THE VALUES
010500*    THE LEAGUE OFFICE CURRENTLY HAS ON FILE.
010600     COPY FFCONFIG.
010700*    REDEFINE 1 - THE TEN NAMED SCORING WEIGHTS ABOVE,
010800*    RESTATED AS A TABLE SO 2510-ACCUM-WEIGHTED-STAT CAN
010900*    WALK THEM BY SUBSCRIPT ALONGSIDE WS-STAT-TAB-E.
011000 01  FF-SCORING-WEIGHTS-R REDEFINES FF-SCORING-WEIGHTS.
011100     05  FF-WT-TAB OCCURS 10 TIMES     PIC S9V99.
011200     05  FILLER                        PIC X(04).
011300*
011400 01  FF-FILE-STATUS-AREA.
011500     05  GM-FILE-STATUS           PIC X(02).
011600         88  GM-FS-OK                  VALUE '00'.
011700         88  GM-FS-EOF                 VALUE '10'.
011800     05  SN-FILE-STATUS           PIC X(02).
011900         88  SN-FS-OK                  VALUE '00'.
012000     05  FILLER                   PIC X(04).
012100*
012200 01  WS-SWITCHES.
012300     05  WS-EOF-SW                PIC X(01)   VALUE 'N'.
012400         88  EOF-GAMES                 VALUE 'Y'.
012500     05  WS-FIRST-REC-SW          PIC X(01)   VALUE 'Y'.
012600         88  FIRST-GAME-REC             VALUE 'Y'.
012700     05  WS-TRACE-SW              PIC X(01)   VALUE 'N'.
012800         88  TRACE-ON                   VALUE 'Y'.
012900     05  FILLER                   PIC X(05)   VALUE SPACES.
013000*    77-LEVEL SWITCH - SET ON A BAD FILE OPEN SO 1000-
013100*    INITIALIZE CAN STOP THE RUN AFTER 1100-OPEN-FILES
013200*    RETURNS, RATHER THAN ENDING THE JOB FROM DEEP INSIDE
013300*    THE OPEN PARAGRAPH ITSELF.  SAME HABIT AS THE ABEND
013400*    SWITCHES ON THE CLAIMS EDIT JOBS THIS SHOP ALSO RUNS.
013500 77  WS-ABEND-SW                  PIC X(01)   VALUE 'N'.
013600     88  ABEND-REQUESTED                VALUE 'Y'.
013700*    REDEFINE 2 - THE CURRENT GAME'S PLAYER/SEASON PAIR,
013800*    RESTATED AS ONE ALPHANUMERIC KEY SO THE CONTROL
013900*    BREAK TEST IS A SINGLE COMPARE INSTEAD OF TWO.
014000 01  WS-CUR-AREA.
014100     05  WS-CUR-PLAYER-ID         PIC X(10).
014200     05  WS-CUR-SEASON            PIC 9(04).
014300 01  WS-CUR-KEY REDEFINES WS-CUR-AREA
014400                              PIC X(14).
014500*
014600 01  WS-HOLD-AREA.
014700     05  WS-HOLD-PLAYER-ID        PIC X(10).
014800     05  WS-HOLD-SEASON           PIC 9(04).
014900 01  WS-HOLD-KEY REDEFINES WS-HOLD-AREA
015000                              PIC X(14).
015100*
015200 01  WS-HOLD-DETAIL.
015300     05  WS-HOLD-PLAYER-NAME      PIC X(30).
015400     05  WS-HOLD-POSITION         PIC X(03).
015500     05  FILLER                   PIC X(03).
015600*
015700 01  WS-STAT-VALUES.
015800     05  WS-STAT-PASS-YDS         PIC S9(04).
015900     05  WS-STAT-PASS-TDS         PIC S9(04).
016000     05  WS-STAT-INTERCEPT        PIC S9(04).
016100     05  WS-STAT-RUSH-YDS         PIC S9(04).
016200     05  WS-STAT-RUSH-TDS         PIC S9(04).
016300     05  WS-STAT-RECEPT           PIC S9(04).
016400     05  WS-STAT-RECV-YDS         PIC S9(04).
016500     05  WS-STAT-RECV-TDS         PIC S9(04).
016600     05  WS-STAT-FUMBLES          PIC S9(04).
016700     05  WS-STAT-TWO-PT           PIC S9(04).
016800*    REDEFINE 3 - THE TEN STAT VALUES ABOVE, RESTATED AS
016900*    A TABLE IN THE SAME ORDER AS FF-WT-TAB SO EACH GAME
017000*    CAN BE SCORED BY A SINGLE PERFORM VARYING LOOP.
017100 01  WS-STAT-TAB REDEFINES WS-STAT-VALUES.
017200     05  WS-STAT-TAB-E OCCURS 10 TIMES PIC S9(04).
017300*
017400 01  WS-YARDAGE-FIELDS.
017500     05  WS-PASS-YDS-CHK          PIC S9(04).
017600     05  WS-RUSH-YDS-CHK          PIC S9(04).
017700     05  WS-RECV-YDS-CHK          PIC S9(04).
017800*    REDEFINE 4 - THE THREE YARDAGE FIELDS ABOVE, USED TO
017900*    COUNT NEGATIVE-YARDAGE GAMES FOR THE TRACE SWITCH.
018000 01  WS-YARDAGE-FIELDS-R REDEFINES WS-YARDAGE-FIELDS.
018100     05  WS-YARDAGE-TAB OCCURS 3 TIMES  PIC S9(04).
018200*
018300 01  WS-SEASON-TOTALS.
018400     05  WS-TOTAL-FP              PIC S9(05)V99     VALUE ZERO.
018500     05  WS-SUM-SQ-FP             PIC S9(09)V9999   VALUE ZERO.
018600     05  WS-GAMES-PLAYED          PIC 9(03) COMP    VALUE ZERO.
018700     05  WS-MIN-FP                PIC S9(03)V99     VALUE ZERO.
018800     05  WS-MAX-FP                PIC S9(03)V99     VALUE ZERO.
018900     05  FILLER                   PIC X(04)         VALUE SPACES.
019000*
019100 01  WS-GAME-SCORE.
019200     05  WS-GAME-FP               PIC S9(03)V9999   VALUE ZERO.
019300     05  FILLER                   PIC X(04)         VALUE SPACES.
019400*
019500 01  WS-DERIVED-STATS.
019600     05  WS-AVG-FP                PIC S9(03)V9(04)  VALUE ZERO.
019700     05  WS-VARIANCE-FP           PIC S9(09)V9(04)  VALUE ZERO.
019800     05  WS-STD-FP                PIC 9(03)V9(04)   VALUE ZERO.
019900     05  WS-CONSISTENCY           PIC 9V9(04)       VALUE ZERO.
020000     05  FILLER                   PIC X(04)         VALUE SPACES.
020100*
020200 01  WS-SQRT-FIELDS.
020300     05  WS-SQRT-X                PIC S9(09)V9(04)  VALUE ZERO.
020400     05  WS-SQRT-GUESS            PIC S9(09)V9(04)  VALUE ZERO.
020500     05  WS-SQRT-LAST-GUESS       PIC S9(09)V9(04)  VALUE ZERO.
020600     05  FILLER                   PIC X(04)         VALUE SPACES.
020700*    77-LEVEL COUNTERS AND SWITCHES - PLAIN SCALARS THAT
020800*    DO NOT BELONG TO ANY RECORD OR REDEFINE, KEPT AT THE
020900*    77 LEVEL THE WAY THE CLAIMS EDIT JOBS DECLARE THEIR
021000*    LOOP SUBSCRIPTS AND RUN COUNTERS.
021100 77  WS-SQRT-ITER                 PIC 9(02) COMP    VALUE ZERO.
021200 77  WS-POS-CAT-COUNT             PIC 9(02) COMP    VALUE ZERO.
021300 77  WS-NEG-YARDAGE-CTR           PIC 9(04) COMP    VALUE ZERO.
021400 77  WS-TAB-IDX                   PIC 9(02) COMP    VALUE ZERO.
021500 77  WS-RECORDS-READ              PIC 9(06) COMP    VALUE ZERO.
021600 77  WS-SEASONS-WRITTEN           PIC 9(06) COMP    VALUE ZERO.
021700*
021800 01  WS-CURRENT-DATE-FIELDS.
021900     05  WS-CURRENT-DATE.
022000         10  WS-CURRENT-YEAR      PIC 9(04).
022100         10  WS-CURRENT-MONTH     PIC 9(02).
022200         10  WS-CURRENT-DAY       PIC 9(02).
022300*-----------------------------------------------------
022400 PROCEDURE DIVISION.
022500*-----------------------------------------------------
022600*    0000-MAINLINE - OPEN, SCORE EVERY GAME RECORD TO
022700*    END OF FILE, FLUSH THE LAST OPEN SEASON GROUP WITH ONE
022800*    FINAL CONTROL BREAK (THE FILE HAS NO TRAILER RECORD TO
022900*    TELL US THE LAST PLAYER IS DONE), CLOSE, STOP.
023000 0000-MAINLINE.
023100     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
023200*    IF THE OPEN FAILED, 1000-INITIALIZE ALREADY DISPLAYED
023300*    THE REASON AND SET THE ABEND SWITCH - STOP HERE RATHER
023400*    THAN FALL INTO THE READ LOOP WITH NO FILES OPEN.
023500     IF ABEND-REQUESTED
023600         STOP RUN
023700     END-IF.
023800     PERFORM 2000-PROCESS-GAMES THRU 2000-EXIT
023900         UNTIL EOF-GAMES.
024000*    NO TRAILER RECORD MARKS THE LAST PLAYER'S LAST SEASON,
024100*    SO THE MAINLINE FIRES ONE LAST CONTROL BREAK HERE TO
024200*    EMIT IT - WITHOUT THIS CALL THE FINAL SEASON GROUP ON
024300*    THE FILE IS SILENTLY LOST.
024400     PERFORM 2700-CONTROL-BREAK THRU 2700-EXIT.
024500     PERFORM 3000-TERMINATE THRU 3000-EXIT.
024600     GOBACK.
024700*
024800*    1000-INITIALIZE - OPENS THE FILES, PICKS UP TODAY'S
024900*    DATE FOR THE RUN LOG, LATCHES THE UPSI-0 TRACE SWITCH
025000*    IF THE OPERATOR SET IT IN THE JCL, AND PRIMES THE
025100*    READ-AHEAD WITH THE FIRST GAME RECORD.
025200 1000-INITIALIZE.
025300     PERFORM 1100-OPEN-FILES THRU 1100-EXIT.
025400*    DON'T BOTHER READING A RECORD IF THE OPEN ALREADY
025500*    FAILED - THE CALLER CHECKS ABEND-REQUESTED NEXT.
025600     IF ABEND-REQUESTED
025700         GO TO 1000-EXIT
025800     END-IF.
025900     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
026000*    THE TRACE SWITCH IS THE LEAGUE OFFICE'S DEBUG AID -
026100*    TURNING UPSI-0 ON IN THE RUN'S JCL PRINTS ONE DISPLAY
026200*    LINE PER GAME SCORED, USED WHEN A PLAYER'S WEEKLY
026300*    TOTAL LOOKS WRONG AND SOMEONE HAS TO WALK IT BY HAND.
026400     IF FF-TRACE-SWITCH-ON
026500         MOVE 'Y' TO WS-TRACE-SW
026600     END-IF.
026700     PERFORM 1200-READ-GAME THRU 1200-EXIT.
026800 1000-EXIT.
026900     EXIT.
027000*
027100*    1100-OPEN-FILES - OPENS BOTH FILES.  RESTATED 07/21/26
027200*    (REQ 0495) TO SHORT-CIRCUIT ON A BAD OPEN INSTEAD OF
027300*    NESTING THE SECOND OPEN INSIDE THE FIRST IF - IF THE
027400*    INPUT FILE WON'T OPEN THERE IS NO POINT EVEN TRYING
027500*    THE OUTPUT FILE, SO THIS FALLS STRAIGHT THROUGH TO THE
027600*    EXIT AND LEAVES THE ABEND SWITCH FOR THE CALLER TO SEE.
027700 1100-OPEN-FILES.
027800     OPEN INPUT PLAYER-GAME-FILE.
027900     IF NOT GM-FS-OK
028000         DISPLAY 'FFAGGR0010 ERROR OPENING PLAYER-GAME-FILE, '
028100                 'STATUS = ' GM-FILE-STATUS
028200         MOVE 'Y' TO WS-ABEND-SW
028300         GO TO 1100-EXIT
028400     END-IF.
028500     OPEN OUTPUT PLAYER-SEASON-FILE.
028600     IF NOT SN-FS-OK
028700         DISPLAY 'FFAGGR0020 ERROR OPENING PLAYER-SEASON-FILE, '
028800                 'STATUS = ' SN-FILE-STATUS
028900         MOVE 'Y' TO WS-ABEND-SW
029000     END-IF.
029100 1100-EXIT.
029200     EXIT.
029300*
029400*    1200-READ-GAME - READ-AHEAD FOR THE MAIN LOOP.  A BLANK
029500*    POSITION CODE (A FEW OLD SEASONS ON THE LEAGUE FEED
029600*    NEVER CARRIED ONE) IS FORCED TO 'UNK' SO THE POSITION
029700*    FILTER IN FFPROJ HAS SOMETHING TO COMPARE AGAINST.
029800 1200-READ-GAME.
029900     READ PLAYER-GAME-FILE
030000         AT END MOVE 'Y' TO WS-EOF-SW
030100     END-READ.
030200     IF NOT EOF-GAMES
030300         ADD 1 TO WS-RECORDS-READ
030400         IF GAM-POSITION = SPACES
030500             MOVE 'UNK' TO GAM-POSITION
030600         END-IF
030700     END-IF.
030800 1200-EXIT.
030900     EXIT.
031000*
031100*    2000-PROCESS-GAMES - ONE ITERATION PER GAME RECORD.
031200*    THE FIRST RECORD ON THE FILE OPENS THE FIRST HOLD
031300*    GROUP WITHOUT A BREAK (THERE IS NOTHING TO COMPARE
031400*    AGAINST YET); EVERY SUBSEQUENT CHANGE OF PLAYER OR
031500*    SEASON FIRES A CONTROL BREAK BEFORE THE NEW GROUP
031600*    IS OPENED.
031700 2000-PROCESS-GAMES.
031800     MOVE GAM-PLAYER-ID TO WS-CUR-PLAYER-ID.
031900     MOVE GAM-SEASON    TO WS-CUR-SEASON.
032000     IF FIRST-GAME-REC
032100         MOVE WS-CUR-KEY          TO WS-HOLD-KEY
032200         MOVE GAM-PLAYER-NAME     TO WS-HOLD-PLAYER-NAME
032300         MOVE GAM-POSITION        TO WS-HOLD-POSITION
032400         MOVE 'N'                 TO WS-FIRST-REC-SW
032500     END-IF.
032600*    THE CONTROL BREAK COMPARE - ONE 14-BYTE MOVE AND ONE
032700*    COMPARE COVERS BOTH PLAYER-ID AND SEASON AT ONCE,
032800*    BECAUSE WS-CUR-KEY/WS-HOLD-KEY REDEFINE THE TWO
032900*    SEPARATE FIELDS AS A SINGLE ALPHANUMERIC KEY.
033000     IF WS-CUR-KEY NOT = WS-HOLD-KEY
033100         PERFORM 2700-CONTROL-BREAK THRU 2700-EXIT
033200         MOVE WS-CUR-KEY          TO WS-HOLD-KEY
033300         MOVE GAM-PLAYER-NAME     TO WS-HOLD-PLAYER-NAME
033400         MOVE GAM-POSITION        TO WS-HOLD-POSITION
033500     END-IF.
033600     PERFORM 2500-SCORE-GAME THRU 2500-EXIT.
033700     PERFORM 2600-BUILD-SEASON THRU 2600-EXIT.
033800     PERFORM 1200-READ-GAME THRU 1200-EXIT.
033900 2000-EXIT.
034000     EXIT.
034100*
034200*    2500-SCORE-GAME - THE SCORING ENGINE.  MOVES THE TEN
034300*    GAME STATISTICS INTO WS-STAT-TAB-E IN THE SAME ORDER
034400*    AS THE WEIGHT TABLE AND ACCUMULATES THE WEIGHTED SUM.
034500*    THE TEN-WAY MOVE BELOW LOOKS LONG BUT IT IS WHAT LETS
034600*    2510-ACCUM-WEIGHTED-STAT STAY A SINGLE THREE-LINE
034700*    PARAGRAPH NO MATTER HOW MANY STAT CATEGORIES THE
034800*    LEAGUE OFFICE ADDS LATER - SEE MOD LOG 05/17/08 KAP.
034900 2500-SCORE-GAME.
035000     MOVE GAM-PASSING-YARDS      TO WS-STAT-PASS-YDS.
035100     MOVE GAM-PASSING-TDS        TO WS-STAT-PASS-TDS.
035200     MOVE GAM-INTERCEPTIONS      TO WS-STAT-INTERCEPT.
035300     MOVE GAM-RUSHING-YARDS      TO WS-STAT-RUSH-YDS.
035400     MOVE GAM-RUSHING-TDS        TO WS-STAT-RUSH-TDS.
035500     MOVE GAM-RECEPTIONS         TO WS-STAT-RECEPT.
035600     MOVE GAM-RECEIVING-YARDS    TO WS-STAT-RECV-YDS.
035700     MOVE GAM-RECEIVING-TDS      TO WS-STAT-RECV-TDS.
035800     MOVE GAM-FUMBLES-LOST       TO WS-STAT-FUMBLES.
035900     MOVE GAM-TWO-PT-CONV        TO WS-STAT-TWO-PT.
036000     MOVE ZERO TO WS-GAME-FP.
036100*    ONE PASS OF TEN, TABLE-DRIVEN - STAT TIMES WEIGHT,
036200*    SUMMED INTO WS-GAME-FP.
036300     PERFORM 2510-ACCUM-WEIGHTED-STAT THRU 2510-EXIT
036400         VARYING WS-TAB-IDX FROM 1 BY 1 UNTIL WS-TAB-IDX > 10.
036500     PERFORM 2550-LOOKUP-POSITION-CATS THRU 2550-EXIT.
036600     PERFORM 2560-CHECK-NEG-YARDAGE THRU 2560-EXIT.
036700 2500-EXIT.
036800     EXIT.
036900*
037000 2510-ACCUM-WEIGHTED-STAT.
037100*    FP = FP + (STAT(I) * WEIGHT(I)) - THE ENTIRE SCORING
037200*    FORMULA IN ONE LINE, REPEATED TEN TIMES BY THE
037300*    PERFORM VARYING ABOVE.
037400     COMPUTE WS-GAME-FP ROUNDED = WS-GAME-FP +
037500         (WS-STAT-TAB-E (WS-TAB-IDX) * FF-WT-TAB (WS-TAB-IDX)).
037600 2510-EXIT.
037700     EXIT.
037800*
037900*    2550-LOOKUP-POSITION-CATS - POSITION TO STAT CATEGORY
038000*    COUNT, KEPT FOR VALIDATION AND FOR THE DEBUG TRACE.
038100*    THE COUNT ITSELF IS INFORMATIONAL ONLY - IT DOES NOT
038200*    FEED ANY DOWNSTREAM COMPUTATION, IT JUST TELLS WHOEVER
038300*    IS READING THE TRACE HOW MANY STAT LINES TO EXPECT.
038400 2550-LOOKUP-POSITION-CATS.
038500     EVALUATE GAM-POSITION
038600         WHEN 'QB'   MOVE 5 TO WS-POS-CAT-COUNT
038700         WHEN 'RB'   MOVE 5 TO WS-POS-CAT-COUNT
038800         WHEN 'WR'   MOVE 5 TO WS-POS-CAT-COUNT
038900         WHEN 'TE'   MOVE 3 TO WS-POS-CAT-COUNT
039000         WHEN OTHER  MOVE 0 TO WS-POS-CAT-COUNT
039100     END-EVALUATE.
039200*    TRACE-ON ONLY WHEN UPSI-0 WAS SET IN THE RUN'S JCL -
039300*    SEE THE NOTE AT 1000-INITIALIZE.  LEFT OFF FOR EVERY
039400*    NORMAL NIGHTLY RUN SO THE JOB LOG STAYS READABLE.
039500     IF TRACE-ON
039600         DISPLAY 'FFAGGR-TRACE ' GAM-PLAYER-ID ' POS='
039700             GAM-POSITION ' CATS=' WS-POS-CAT-COUNT
039800             ' GAME-FP=' WS-GAME-FP
039900     END-IF.
040000 2550-EXIT.
040100     EXIT.
040200*
040300*    2560-CHECK-NEG-YARDAGE - ADDED WITH THE UPSI-0 TRACE
040400*    SWITCH (REQ 0488).  A SACK-HEAVY GAME CAN LEGITIMATELY
040500*    SHOW NEGATIVE RUSHING OR RECEIVING YARDS, BUT THE
040600*    LEAGUE OFFICE WANTED A RUNNING COUNT SO A SUDDEN SPIKE
040700*    IN NEGATIVE-YARDAGE GAMES FLAGS A FEED PROBLEM EARLY.
040800 2560-CHECK-NEG-YARDAGE.
040900     MOVE GAM-PASSING-YARDS      TO WS-PASS-YDS-CHK.
041000     MOVE GAM-RUSHING-YARDS      TO WS-RUSH-YDS-CHK.
041100     MOVE GAM-RECEIVING-YARDS    TO WS-RECV-YDS-CHK.
041200     PERFORM 2565-SCAN-YARDAGE THRU 2565-EXIT
041300         VARYING WS-TAB-IDX FROM 1 BY 1 UNTIL WS-TAB-IDX > 3.
041400 2560-EXIT.
041500     EXIT.
041600*
041700 2565-SCAN-YARDAGE.
041800*    ONE OF THE THREE YARDAGE FIGURES, BELOW ZERO COUNTS.
041900     IF WS-YARDAGE-TAB (WS-TAB-IDX) < ZERO
042000         ADD 1 TO WS-NEG-YARDAGE-CTR
042100     END-IF.
042200 2565-EXIT.
042300     EXIT.
042400*
042500*    2600-BUILD-SEASON - ACCUMULATES THE CURRENT GAME'S
042600*    SCORE INTO THE OPEN (PLAYER, SEASON) GROUP.  THE SUM
042700*    OF SQUARES IS CARRIED RUNNING (RATHER THAN STORING
042800*    EVERY GAME SCORE AND SQUARING AT SEASON END) SO THE
042900*    STANDARD DEVIATION CAN BE COMPUTED WITHOUT A SECOND
043000*    PASS OVER THE GAMES - THIS SHOP DOES NOT BUFFER A
043100*    PLAYER'S FULL GAME LIST IN MEMORY.
043200 2600-BUILD-SEASON.
043300     ADD 1 TO WS-GAMES-PLAYED.
043400     ADD WS-GAME-FP TO WS-TOTAL-FP.
043500     COMPUTE WS-SUM-SQ-FP ROUNDED = WS-SUM-SQ-FP +
043600         (WS-GAME-FP * WS-GAME-FP).
043700*    FIRST GAME OF THE SEASON SEEDS BOTH MIN AND MAX;
043800*    AFTER THAT EACH IS ONLY EVER MOVED DOWN OR UP.
043900     IF WS-GAMES-PLAYED = 1
044000         MOVE WS-GAME-FP TO WS-MIN-FP
044100         MOVE WS-GAME-FP TO WS-MAX-FP
044200     ELSE
044300         IF WS-GAME-FP < WS-MIN-FP
044400             MOVE WS-GAME-FP TO WS-MIN-FP
044500         END-IF
044600         IF WS-GAME-FP > WS-MAX-FP
044700             MOVE WS-GAME-FP TO WS-MAX-FP
044800         END-IF
044900     END-IF.
045000 2600-EXIT.
045100     EXIT.
045200*
045300*    2700-CONTROL-BREAK - FIRES ON EVERY CHANGE OF THE
045400*    PLAYER/SEASON KEY AND ONCE MORE AT END OF FILE FROM
045500*    THE MAINLINE.  EMITS THE SEASON RECORD THAT JUST
045600*    CLOSED AND RESETS THE ACCUMULATORS FOR THE NEXT ONE.
045700*    THE GAMES-PLAYED > 0 TEST GUARDS THE VERY FIRST CALL,
045800*    WHICH WOULD OTHERWISE TRY TO EMIT AN EMPTY SEASON
045900*    BEFORE ANY GAME HAS EVER BEEN SCORED.
046000 2700-CONTROL-BREAK.
046100     IF WS-GAMES-PLAYED > 0
046200         PERFORM 2770-COMPUTE-SEASON-STATS THRU 2770-EXIT
046300         PERFORM 2750-EMIT-SEASON-REC THRU 2750-EXIT
046400         PERFORM 2780-RESET-SEASON-TOTALS THRU 2780-EXIT
046500     END-IF.
046600 2700-EXIT.
046700     EXIT.
046800*
046900*    2750-EMIT-SEASON-REC - WRITES THE AGGREGATE RECORD FOR
047000*    THE SEASON GROUP THAT JUST CLOSED, USING THE HELD
047100*    PLAYER-ID/NAME/POSITION CAPTURED AT THE TOP OF THAT
047200*    GROUP (NOT THE CURRENT RECORD, WHICH BY NOW BELONGS
047300*    TO THE NEXT PLAYER OR SEASON).
047400 2750-EMIT-SEASON-REC.
047500     MOVE WS-HOLD-PLAYER-ID      TO SSN-PLAYER-ID.
047600     MOVE WS-HOLD-PLAYER-NAME    TO SSN-PLAYER-NAME.
047700     MOVE WS-HOLD-POSITION       TO SSN-POSITION.
047800     MOVE WS-HOLD-SEASON         TO SSN-SEASON.
047900     MOVE WS-TOTAL-FP            TO SSN-TOTAL-FP.
048000     MOVE WS-GAMES-PLAYED        TO SSN-GAMES-PLAYED.
048100     MOVE WS-AVG-FP              TO SSN-AVG-FP-PER-GAME.
048200     MOVE WS-STD-FP              TO SSN-FP-STD.
048300     MOVE WS-MIN-FP              TO SSN-MIN-FP.
048400     MOVE WS-MAX-FP              TO SSN-MAX-FP.
048500     MOVE WS-CONSISTENCY         TO SSN-CONSISTENCY-SCORE.
048600     WRITE SSN-SEASON-REC.
048700     ADD 1 TO WS-SEASONS-WRITTEN.
048800 2750-EXIT.
048900     EXIT.
049000*
049100*    2770-COMPUTE-SEASON-STATS - DERIVES THE AVERAGE, THE
049200*    SAMPLE STANDARD DEVIATION (DIVISOR N-1) AND THE
049300*    CONSISTENCY SCORE FOR THE SEASON THAT JUST CLOSED.
049400*    A ONE-GAME SEASON HAS NO VARIANCE TO SPEAK OF - RATHER
049500*    THAN DIVIDE BY ZERO (N-1=0) THE STANDARD DEVIATION IS
049600*    FORCED TO ZERO AND THE CONSISTENCY SCORE DEFAULTS TO
049700*    THE MIDPOINT, 0.5, PER MOD LOG 06/19/95 TPW.
049800 2770-COMPUTE-SEASON-STATS.
049900     COMPUTE WS-AVG-FP ROUNDED = WS-TOTAL-FP / WS-GAMES-PLAYED.
050000     IF WS-GAMES-PLAYED = 1
050100         MOVE ZERO TO WS-VARIANCE-FP
050200         MOVE ZERO TO WS-STD-FP
050300         MOVE 0.5  TO WS-CONSISTENCY
050400     ELSE
050500*        SUM-OF-SQUARES FORM OF SAMPLE VARIANCE - AVOIDS
050600*        HAVING TO KEEP EVERY INDIVIDUAL GAME SCORE ON FILE.
050700         COMPUTE WS-VARIANCE-FP ROUNDED =
050800             (WS-SUM-SQ-FP -
050900               ((WS-TOTAL-FP * WS-TOTAL-FP) / WS-GAMES-PLAYED))
051000             / (WS-GAMES-PLAYED - 1)
051100*        ROUNDING ON A NEAR-ZERO TRUE VARIANCE CAN PRODUCE A
051200*        TINY NEGATIVE RESULT - CLAMP IT BEFORE THE SQUARE
051300*        ROOT PARAGRAPH EVER SEES IT.
051400         IF WS-VARIANCE-FP < ZERO
051500             MOVE ZERO TO WS-VARIANCE-FP
051600         END-IF
051700         PERFORM 2775-CALC-SQUARE-ROOT THRU 2775-EXIT
051800*        CONSISTENCY SCORE - HIGHER IS STEADIER.  A STD DEV
051900*        OF ZERO (PERFECTLY CONSISTENT) SCORES A FULL 1.000;
052000*        THE SCORE FALLS OFF AS THE SPREAD WIDENS.
052100         COMPUTE WS-CONSISTENCY ROUNDED = 1 / (WS-STD-FP + 1)
052200     END-IF.
052300 2770-EXIT.
052400     EXIT.
052500*
052600*    2775-CALC-SQUARE-ROOT - NEWTON-RAPHSON SQUARE ROOT OF
052700*    WS-VARIANCE-FP.  NO INTRINSIC FUNCTION IS AVAILABLE
052800*    ON THIS COMPILER SO THE ROOT IS APPROXIMATED BY HAND.
052900*    TWENTY ITERATIONS IS MORE THAN ENOUGH TO CONVERGE ON
053000*    FANTASY-POINT-SIZED NUMBERS - THE GUESS IS USUALLY
053100*    GOOD TO FOUR DECIMAL PLACES WELL BEFORE ITERATION TEN.
053200 2775-CALC-SQUARE-ROOT.
053300     MOVE WS-VARIANCE-FP TO WS-SQRT-X.
053400     IF WS-SQRT-X = ZERO
053500         MOVE ZERO TO WS-STD-FP
053600     ELSE
053700*        SEED THE GUESS WITH THE NUMBER ITSELF - A CRUDE
053800*        STARTING POINT, BUT NEWTON-RAPHSON CORRECTS FAST.
053900         MOVE WS-SQRT-X TO WS-SQRT-GUESS
054000         MOVE ZERO TO WS-SQRT-ITER
054100         PERFORM 2776-SQRT-ITERATE THRU 2776-EXIT
054200             VARYING WS-SQRT-ITER FROM 1 BY 1
054300             UNTIL WS-SQRT-ITER > 20
054400         MOVE WS-SQRT-GUESS TO WS-STD-FP
054500     END-IF.
054600 2775-EXIT.
054700     EXIT.
054800*
054900*    2776-SQRT-ITERATE - ONE NEWTON-RAPHSON STEP:
055000*    NEXT-GUESS = (GUESS + X/GUESS) / 2.  REPEATED TWENTY
055100*    TIMES BY THE PERFORM VARYING IN 2775 ABOVE.
055200 2776-SQRT-ITERATE.
055300     MOVE WS-SQRT-GUESS TO WS-SQRT-LAST-GUESS.
055400     COMPUTE WS-SQRT-GUESS ROUNDED =
055500         (WS-SQRT-LAST-GUESS + (WS-SQRT-X / WS-SQRT-LAST-GUESS))
055600         / 2.
055700 2776-EXIT.
055800     EXIT.
055900*
056000*    2780-RESET-SEASON-TOTALS - CLEARS EVERY ACCUMULATOR SO
056100*    THE NEXT (PLAYER, SEASON) GROUP STARTS FROM ZERO.  IF
056200*    ANY FIELD IS EVER ADDED TO WS-SEASON-TOTALS, WS-GAME-
056300*    SCORE OR WS-DERIVED-STATS WITHOUT ALSO BEING LISTED
056400*    HERE, IT WILL LEAK FORWARD INTO THE NEXT PLAYER'S SEASON.
056500 2780-RESET-SEASON-TOTALS.
056600     MOVE ZERO TO WS-TOTAL-FP      WS-SUM-SQ-FP
056700                  WS-GAMES-PLAYED  WS-MIN-FP
056800                  WS-MAX-FP        WS-AVG-FP
056900                  WS-VARIANCE-FP   WS-STD-FP
057000                  WS-CONSISTENCY.
057100 2780-EXIT.
057200     EXIT.
057300*
057400*    3000-TERMINATE - CLOSES BOTH FILES AND WRITES THE THREE
057500*    RUN-TOTAL LINES THE OPERATOR CHECKS AGAINST THE PRIOR
057600*    NIGHT'S COUNTS BEFORE LETTING FFPROJ START.
057700 3000-TERMINATE.
057800     PERFORM 3100-CLOSE-FILES THRU 3100-EXIT.
057900     DISPLAY 'FFAGGR: GAME RECORDS READ      = ' WS-RECORDS-READ.
058000     DISPLAY 'FFAGGR: SEASON RECORDS WRITTEN = ' WS-SEASONS-WRITTEN.
058100     DISPLAY 'FFAGGR: NEGATIVE YARDAGE GAMES = ' WS-NEG-YARDAGE-CTR.
058200 3000-EXIT.
058300     EXIT.
058400*
058500 3100-CLOSE-FILES.
058600     CLOSE PLAYER-GAME-FILE.
058700     CLOSE PLAYER-SEASON-FILE.
058800 3100-EXIT.
058900     EXIT.
