000100*****************************************************
000200* FFPDREC.CPY                                          FFPDREC
000300* PREDICTION-REC - ONE PER ELIGIBLE, PROJECTED PLAYER.  FFPDREC
000400* OUTPUT OF THE TREND/PROJECTION/RANKING BATCH          FFPDREC
000500* (FFPROJ), WRITTEN SORTED DESCENDING BY PRED-SEASON-FP FFPDREC
000600*****************************************************
000700* CHANGED BY  DATE      REQ NO  DESCRIPTION
000800* ----------  --------  ------  ---------------------
000900* R HUBACK    03/14/87  0000    ORIGINAL MEMBER
001000* T WALLING   06/19/95  0233    ADDED CONSISTENCY-SCORE AND
001100*                               SEASONS-ANALYZED FIELDS
001200*****************************************************
001300 01  PRD-PREDICTION-REC.
001400     05  PRD-PLAYER-ID           PIC X(10).
001500     05  PRD-PLAYER-NAME         PIC X(30).
001600     05  PRD-POSITION            PIC X(03).
001700     05  PRD-AVG-FP-GAME         PIC S9(03)V99.
001800     05  PRD-SEASON-FP           PIC S9(04)V99.
001900     05  PRD-RECENT-AVG-FP       PIC S9(03)V99.
002000     05  PRD-TREND               PIC S9(02)V9(03).
002100     05  PRD-CONSISTENCY-SCORE   PIC 9V9(03).
002200     05  PRD-SEASONS-ANALYZED    PIC 9(02).
002300     05  PRD-LAST-SEASON         PIC 9(04).
002400     05  FILLER                  PIC X(06).
