000100*****************************************************
000200* FFSNREC.CPY                                          FFSNREC
000300* PLAYER-SEASON-REC - ONE PER PLAYER PER SEASON.        FFSNREC
000400* OUTPUT OF THE SEASONAL AGGREGATOR (FFAGGR), INPUT     FFSNREC
000500* TO THE TREND/PROJECTION/RANKING BATCH (FFPROJ).       FFSNREC
000600*****************************************************
000700* CHANGED BY  DATE      REQ NO  DESCRIPTION
000800* ----------  --------  ------  ---------------------
000900* R HUBACK    03/14/87  0000    ORIGINAL MEMBER
001000* T WALLING   06/19/95  0233    ADDED FP-STD AND CONSISTENCY
001100*                               SCORE FIELDS FOR THE PROJECTOR
001200*****************************************************
001300 01  SSN-SEASON-REC.
001400     05  SSN-PLAYER-ID           PIC X(10).
001500     05  SSN-PLAYER-NAME         PIC X(30).
001600     05  SSN-POSITION            PIC X(03).
001700     05  SSN-SEASON              PIC 9(04).
001800     05  SSN-TOTAL-FP            PIC S9(05)V99.
001900     05  SSN-GAMES-PLAYED        PIC 9(03).
002000     05  SSN-AVG-FP-PER-GAME     PIC S9(03)V9(04).
002100     05  SSN-FP-STD              PIC 9(03)V9(04).
002200     05  SSN-MIN-FP              PIC S9(03)V99.
002300     05  SSN-MAX-FP              PIC S9(03)V99.
002400     05  SSN-CONSISTENCY-SCORE   PIC 9V9(04).
002500     05  FILLER                  PIC X(04).
