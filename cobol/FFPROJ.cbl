000100*-----------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*-----------------------------------------------------
000400 PROGRAM-ID.    FFPROJ.
000500 AUTHOR.        R HUBACK.
000600 INSTALLATION.  COBOL DEV CENTER.
000700 DATE-WRITTEN.  04/02/87.
000800 DATE-COMPILED.
000900 SECURITY.      NON-CONFIDENTIAL.
001000*-----------------------------------------------------
001100*  FFPROJ - FANTASY TREND, PROJECTION AND RANKING BATCH.
001200*
001300*  READS THE PLAYER-SEASON AGGREGATE FILE BUILT BY FFAGGR
001400*  INTO A WORKING TABLE, ONE ENTRY PER (PLAYER, SEASON).
001500*  FOR EACH ELIGIBLE PLAYER (AT LEAST FF-MIN-SEASONS
001600*  SEASONS ON FILE, AND AN ALLOWED POSITION IF THE
001700*  POSITION FILTER IS SWITCHED ON) IT COMPUTES THE
001800*  LEAST-SQUARES TREND OF AVERAGE FANTASY POINTS ACROSS
001900*  ALL THAT PLAYER'S SEASONS, PROJECTS A RECENCY-WEIGHTED
002000*  PER-GAME AND FULL SEASON FANTASY POINT TOTAL FOR THE
002100*  TARGET SEASON, RANKS ALL PROJECTIONS DESCENDING BY
002200*  PROJECTED SEASON POINTS, WRITES THE PREDICTIONS FILE
002300*  AND PRINTS THE RANKED TOP-N REPORT WITH SUMMARY TOTALS.
002400*
002500*  THIS IS THE SECOND STEP OF THE TWO-STEP NIGHTLY STREAM -
002600*  IT EXPECTS FFAGGR'S PLAYER-SEASON WORK FILE TO ALREADY BE
002700*  ON THE SEASONWK DD.  IT IS NOT RUN STANDALONE IN PRODUCTION,
002800*  AND IT DOES NOT RE-DERIVE ANYTHING FFAGGR ALREADY COMPUTED -
002900*  AVERAGE, STANDARD DEVIATION AND CONSISTENCY COME IN AS-IS
003000*  FROM THE SEASON FILE AND ARE TAKEN ON FAITH.
003100*
003200*  MODIFICATION LOG
003300*  ----------------
003400*  04/02/87  RH   0001  ORIGINAL PROGRAM.
003500*  11/09/91  DLK  0115  ADDED THE POSITION ELIGIBILITY
003600*                       TABLE AND THE UPSI-0 FILTER SWITCH.
003700*  06/26/95  TPW  0234  RECENCY WEIGHTING CHANGED TO MATCH
003800*                       THE LEAGUE OFFICE'S REVISED FORMULA
003900*                       (WEIGHTS BUILT ASCENDING, THEN
004000*                       REVERSED - OLDEST SEASON IS HEAVIEST).
004100*  01/08/99  MGS  0302  Y2K REVIEW - TARGET-SEASON AND ALL
004200*                       SEASON FIELDS CONFIRMED FOUR DIGIT.
004300*                       NO CHANGE REQUIRED.
004400*  10/14/03  CJR  0356  ADDED THE ZERO-PROJECTIONS ABEND
004500*                       CHECK REQUESTED AFTER THE 2003
004600*                       SHORTENED-SCHEDULE INCIDENT.
004700*  05/24/08  KAP  0403  REPLACED THE BUBBLE SORT WITH AN
004800*                       SD SORT/RELEASE/RETURN TO RANK THE
004900*                       PREDICTIONS - OLD ROUTINE TIMED OUT
005000*                       ON THE FULL LEAGUE HISTORY FILE.
005100*  02/02/26  LTN  0489  ADDED THE RECENT-WINDOW/TREND SQUARE
005200*                       ROOT TABLE REDEFINE AND THE MAX/MIN/
005300*                       AVERAGE SUMMARY ACCUMULATORS.
005400*  07/21/26  LTN  0496  RESTATED THE THREE FILE-OPEN CHECKS
005500*                       (PLAYER-SEASON, PREDICTIONS, REPORT)
005600*                       ON THE SAME SHORT-CIRCUIT GO TO
005700*                       PATTERN USED ON THE CLAIMS EDIT JOBS,
005800*                       MATCHING THE REQ 0495 CHANGE JUST MADE
005900*                       IN FFAGGR.  SEE WS-ABEND-SW BELOW.
006000*-----------------------------------------------------
006100 ENVIRONMENT DIVISION.
006200*-----------------------------------------------------
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-390.
006500 OBJECT-COMPUTER.  IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS ALPHA-CODE-CLASS IS 'A' THRU 'Z'
006900     UPSI-0 ON STATUS  IS FF-POSITION-FILTER-ON
007000            OFF STATUS IS FF-POSITION-FILTER-OFF.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300*    SEASONWK, PREDOUT, RPTOUT AND SORTWK1 ARE JCL DD NAMES
007400*    SUPPLIED BY THE NIGHTLY PROJECTION STEP - SEE THE FFPROJ
007500*    PROC IN THE LEAGUE OFFICE'S PRODUCTION LIBRARY.  SORTWK1
007600*    IS THE SORT'S OWN WORK FILE, NOT A LEAGUE DATA FILE.
007700     SELECT PLAYER-SEASON-FILE  ASSIGN TO SEASONWK
007800            ORGANIZATION IS SEQUENTIAL
007900            FILE STATUS IS SN-FILE-STATUS.
008000     SELECT PREDICTIONS-FILE    ASSIGN TO PREDOUT
008100            ORGANIZATION IS SEQUENTIAL
008200            FILE STATUS IS PD-FILE-STATUS.
008300     SELECT REPORT-FILE         ASSIGN TO RPTOUT
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS IS RP-FILE-STATUS.
008600     SELECT RANK-SORT-FILE      ASSIGN TO SORTWK1.
008700*-----------------------------------------------------
008800 DATA DIVISION.
008900*-----------------------------------------------------
009000 FILE SECTION.
009100*    THE 90-BYTE WORK FILE FFAGGR HANDED FORWARD - ONE RECORD
009200*    PER PLAYER PER SEASON, ALREADY IN PLAYER/SEASON ORDER.
009300 FD  PLAYER-SEASON-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 90 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS SSN-SEASON-REC.
009900     COPY FFSNREC.
010000*    THE 80-BYTE PREDICTIONS FILE - THIS RUN'S DELIVERABLE TO
010100*    THE LEAGUE OFFICE, AND ALSO THE SOURCE OF THE PRINTED
010200*    REPORT BELOW (8000-WRITE-REPORT RE-READS IT).
010300 FD  PREDICTIONS-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 80 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS PRD-PREDICTION-REC.
010900     COPY FFPDREC.
011000*    THE PRINTED TOP-N REPORT - LINE SEQUENTIAL SO IT CAN BE
011100*    BROWSED OR FTP'D WITHOUT A PRINT UTILITY.
011200 FD  REPORT-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 100 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS WS-REPORT-LINE.
011800 01  WS-REPORT-LINE              PIC X(100).
011900*    THE SORT WORK FILE - ONE RECORD PER ELIGIBLE, PROJECTED
012000*    PLAYER, RELEASED BY THE INPUT PROCEDURE AND RETURNED BY
012100*    THE OUTPUT PROCEDURE IN DESCENDING PROJECTED-POINTS ORDER.
012200 SD  RANK-SORT-FILE.
012300 01  SRT-SORT-REC.
012400     05  SRT-PREDICTION          PIC X(80).
012500*    REDEFINE 4 - EXPOSES THE SEASON-FP BYTES BURIED INSIDE
012600*    SRT-PREDICTION (SAME OFFSET AS PRD-SEASON-FP IN THE
012700*    PREDICTION RECORD) SO THE SORT CAN KEY ON THEM WITHOUT
012800*    A SEPARATE COPY OF THE FIELD.
012900 01  SRT-SORT-REC-R REDEFINES SRT-SORT-REC.
013000     05  FILLER                  PIC X(48).
013100     05  SRT-SEASON-FP           PIC S9(04)V99.
013200     05  FILLER                  PIC X(26).
013300*-----------------------------------------------------
013400 WORKING-STORAGE SECTION.
013500*-----------------------------------------------------
013600*    SCORING WEIGHTS AND CONFIGURATION DEFAULTS SHARED WITH
013700*    FFAGGR VIA ONE COPYBOOK - SEE FFCONFIG.
013800     COPY FFCONFIG.
013900*
014000 *    FILE STATUS CODES FOR ALL THREE SEQUENTIAL FILES - TWO
014100*    BYTES EACH, TESTED BY THE 88-LEVELS RATHER THAN COMPARED
014200*    TO A LITERAL IN THE PROCEDURE DIVISION, THE WAY THIS
014300*    SHOP HAS TESTED FILE STATUS SINCE ITS EARLIEST EDIT JOBS.
01440001  FF-FILE-STATUS-AREA.
014500     05  SN-FILE-STATUS           PIC X(02).
014600         88  SN-FS-OK                  VALUE '00'.
014700         88  SN-FS-EOF                 VALUE '10'.
014800     05  PD-FILE-STATUS           PIC X(02).
014900         88  PD-FS-OK                  VALUE '00'.
015000     05  RP-FILE-STATUS           PIC X(02).
015100         88  RP-FS-OK                  VALUE '00'.
015200     05  FILLER                   PIC X(02).
015300*
015400 *    THE THREE RUN SWITCHES - END OF THE SEASON FILE, END OF
015500*    THE SORT RETURN, AND WHETHER THE POSITION FILTER IS ON -
015600*    ALL LIVE TOGETHER UNDER ONE GROUP BECAUSE NONE OF THEM
015700*    IS WORTH A 77-LEVEL ENTRY OF ITS OWN; EACH IS A ONE-BYTE
015800*    FLAG WITH AN 88-LEVEL CONDITION NAME, NOT A COUNTER.
01590001  WS-SWITCHES.
016000     05  WS-EOF-SW                PIC X(01)   VALUE 'N'.
016100         88  EOF-SEASONS                VALUE 'Y'.
016200     05  WS-SORT-EOF-SW           PIC X(01)   VALUE 'N'.
016300         88  EOF-SORT-RETURN            VALUE 'Y'.
016400     05  WS-FILTER-SW             PIC X(01)   VALUE 'N'.
016500         88  POSITION-FILTER-ON          VALUE 'Y'.
016600     05  FILLER                   PIC X(05)   VALUE SPACES.
016700*    77-LEVEL SWITCH - SET ON A BAD FILE OPEN IN ANY OF THE
016800*    THREE FILE-OPENING PARAGRAPHS BELOW (4000, 7300, 8000)
016900*    SO 0000-MAINLINE CAN STOP THE RUN AFTER EACH PERFORM
017000*    RETURNS, RATHER THAN ENDING THE JOB FROM DEEP INSIDE THE
017100*    OPEN LOGIC ITSELF.  SAME HOUSE HABIT JUST APPLIED TO
017200*    FFAGGR'S FILE OPENS UNDER REQ 0495.
017300 77  WS-ABEND-SW                  PIC X(01)   VALUE 'N'.
017400     88  ABEND-REQUESTED                VALUE 'Y'.
017500*    REDEFINE 1 - THE FOUR ELIGIBLE POSITION CODES, NAMED
017600*    FOR READABILITY IN THE SOURCE, RESTATED AS A TABLE
017700*    SO 5060-CHECK-POSITION CAN SEARCH IT BY SUBSCRIPT.
017800 01  FF-ELIGIBLE-POSITIONS.
017900*    QUARTERBACK, RUNNING BACK, WIDE RECEIVER, TIGHT END -
018000*    THE FOUR POSITIONS THE LEAGUE OFFICE CURRENTLY RANKS.
018100*    ADDING A FIFTH POSITION MEANS WIDENING THIS GROUP, ITS
018200*    REDEFINE BELOW, AND THE OCCURS COUNT TOGETHER.
018300     05  FF-POS-QB                PIC X(03)   VALUE 'QB '.
018400     05  FF-POS-RB                PIC X(03)   VALUE 'RB '.
018500     05  FF-POS-WR                PIC X(03)   VALUE 'WR '.
018600     05  FF-POS-TE                PIC X(03)   VALUE 'TE '.
018700 01  FF-ELIGIBLE-POSITIONS-R REDEFINES FF-ELIGIBLE-POSITIONS.
018800     05  FF-POS-TAB OCCURS 4 TIMES INDEXED BY POS-IDX PIC X(03).
018900*
019000*    TABLE OF SEASONAL AGGREGATE RECORDS - LOADED ONCE
019100*    FROM THE PLAYER-SEASON FILE.  CARRIES BOTH A PLAIN
019200*    SUBSCRIPT ENTRY AND AN INDEXED SHADOW TABLE SO THE
019300*    SAME DATA CAN BE WALKED SEQUENTIALLY OR SEARCHED.
019400*    SIX THOUSAND ENTRIES COVERS THE FULL LEAGUE HISTORY FILE
019500*    WITH ROOM TO SPARE - SEE MOD LOG 05/24/08 KAP 0403, WHICH
019600*    REPLACED THE OLD BUBBLE SORT THAT COULD NOT KEEP UP.
019700 01  WS-SEASON-TABLE.
019800     05  WS-SN-ENTRY OCCURS 6000 TIMES
019900                     INDEXED BY SN-IDX.
020000         10  WS-SN-PLAYER-ID       PIC X(10).
020100         10  WS-SN-PLAYER-NAME     PIC X(30).
020200         10  WS-SN-POSITION        PIC X(03).
020300         10  WS-SN-SEASON          PIC 9(04).
020400         10  WS-SN-AVG-FP          PIC S9(03)V9(04).
020500         10  WS-SN-CONSISTENCY     PIC 9V9(04).
020600*    77-LEVEL COUNTERS AND POINTERS INTO WS-SEASON-TABLE -
020700*    PLAIN SCALARS THAT DO NOT BELONG TO ANY RECORD OR
020800*    REDEFINE, KEPT AT THE 77 LEVEL THE WAY THE CLAIMS EDIT
020900*    JOBS DECLARE THEIR OWN LOOP SUBSCRIPTS AND RUN COUNTERS.
021000 77  WS-SN-COUNT                  PIC 9(04) COMP VALUE ZERO.
021100 77  WS-SN-SCAN-IDX               PIC 9(04) COMP VALUE ZERO.
021200 77  WS-PLAYER-START-PTR          PIC 9(04) COMP VALUE ZERO.
021300 77  WS-PLAYER-SEASON-CT          PIC 9(02) COMP VALUE ZERO.
021400 77  WS-GRP-SCAN-IDX              PIC 9(04) COMP VALUE ZERO.
021500 77  WS-GRP-END-PTR               PIC 9(04) COMP VALUE ZERO.
021600*
021700*    RECENCY WINDOW SCRATCH AREA - UP TO THE CONFIGURED
021800*    WINDOW (DEFAULT 3) OF A PLAYER'S MOST RECENT SEASONS.
021900*    REBUILT FRESH FOR EACH PLAYER GROUP BY 5100-CALC-RECENT-
022000*    WINDOW - NOTHING CARRIES OVER FROM ONE PLAYER TO THE NEXT.
022100 01  WS-RECENT-WINDOW.
022200     05  WS-RCW-ENTRY OCCURS 10 TIMES
022300                     INDEXED BY RCW-IDX.
022400         10  WS-RCW-SEASON         PIC 9(04).
022500         10  WS-RCW-AVG-FP         PIC S9(03)V9(04).
022600         10  WS-RCW-CONSISTENCY    PIC 9V9(04).
022700         10  WS-RCW-WEIGHT         PIC 9(02)V9(03).
022800*    WS-RCW-COUNT IS HOW MANY OF THE TEN WINDOW SLOTS ARE
022900*    ACTUALLY IN USE FOR THE CURRENT PLAYER - A PLAYER WITH
023000*    ONLY ONE RECENT SEASON STILL HAS A TEN-ENTRY TABLE, BUT
023100*    ONLY ENTRY 1 IS MEANINGFUL; THE REST ARE LEFTOVER FROM
023200*    THE PREVIOUS PLAYER AND ARE NEVER READ PAST WS-RCW-COUNT.
023300 77  WS-RCW-COUNT                 PIC 9(02) COMP VALUE ZERO.
023400 77  WS-RCW-IDX2                  PIC 9(02) COMP VALUE ZERO.
023500*
023600*    TREND ACCUMULATORS - ONE SET, CLEARED AND REBUILT FOR
023700*    EACH PLAYER GROUP BY 4500-CALC-TREND.  THE WIDTHS BELOW
023800*    ARE SIZED FOR A FOUR-DIGIT SEASON NUMBER CARRIED THROUGH
023900*    A SUM-OF-PRODUCTS, NOT FOR THE FANTASY POINT VALUES.
024000 *    WS-TR-SUM-X IS THE SUM OF SEASON NUMBERS (E.G.
024100*    2023+2024+2025), WS-TR-SUM-Y THE SUM OF THAT PLAYER'S
024200*    PER-GAME AVERAGES, WS-TR-SUM-XY THEIR CROSS PRODUCT, AND
024300*    WS-TR-SUM-X2 (BELOW, IN THE WIDE REDEFINE) THE SUM OF
024400*    SQUARED SEASON NUMBERS - THE FOUR SUMS THE ORDINARY
024500*    LEAST-SQUARES SLOPE FORMULA IS BUILT FROM.
02460001  WS-TREND-FIELDS.
024700     05  WS-TR-N                  PIC 9(02) COMP    VALUE ZERO.
024800     05  WS-TR-SUM-X               PIC S9(09)        VALUE ZERO.
024900     05  WS-TR-SUM-Y               PIC S9(07)V9(04)  VALUE ZERO.
025000     05  WS-TR-SUM-XY              PIC S9(12)V9(04)  VALUE ZERO.
025100     05  WS-TR-NUMER               PIC S9(13)V9(04)  VALUE ZERO.
025200     05  WS-TR-SLOPE               PIC S9(02)V9(04)  VALUE ZERO.
025300     05  FILLER                    PIC X(04)         VALUE SPACES.
025400*    REDEFINE 3 - THE TWO WIDE INTERMEDIATE SUMS NEEDED BY
025500*    THE LEAST-SQUARES DENOMINATOR, RESTATED AS A TABLE.
025600 01  WS-TREND-WIDE-FIELDS.
025700     05  WS-TR-SUM-X2              PIC S9(12)        VALUE ZERO.
025800     05  WS-TR-DENOM               PIC S9(12)        VALUE ZERO.
025900 01  WS-TREND-WIDE-FIELDS-R REDEFINES WS-TREND-WIDE-FIELDS.
026000     05  WS-TR-WIDE-TAB OCCURS 2 TIMES PIC S9(12).
026100*
026200*    PROJECTION WORK AREA - THE RUNNING PIECES THAT GET
026300*    ADDED TOGETHER IN 5400-BUILD-PREDICTION TO PRODUCE THE
026400*    FINAL PER-GAME PROJECTION BEFORE THE FLOOR-AT-ZERO TEST.
026500 *    EACH FIELD HERE HOLDS ONE STAGE OF THE PROJECTION MATH -
026600*    WEIGHT-SUM AND WEIGHTED-SUM FEED THE RECENCY-WEIGHTED
026700*    AVERAGE, TREND-ADJ IS THE SLOPE SCALED BY FF-TREND-WEIGHT,
026800*    CONSIST-AVG/CONSIST-BONUS COME FROM THE CONSISTENCY SCORE,
026900*    AND AVG-FP-GAME IS THE FINAL SUM OF ALL THREE BEFORE THE
027000*    FLOOR-AT-ZERO TEST IN 5400-BUILD-PREDICTION.
02710001  WS-PROJECT-FIELDS.
027200     05  WS-PR-WEIGHT-SUM          PIC 9(03)V9(03)   VALUE ZERO.
027300     05  WS-PR-WEIGHTED-SUM        PIC S9(07)V9(04)  VALUE ZERO.
027400     05  WS-PR-WEIGHTED-AVG        PIC S9(03)V9(04)  VALUE ZERO.
027500     05  WS-PR-TREND-ADJ           PIC S9(03)V9(04)  VALUE ZERO.
027600     05  WS-PR-CONSIST-AVG         PIC 9V9(04)       VALUE ZERO.
027700     05  WS-PR-CONSIST-BONUS       PIC S9(03)V9(04)  VALUE ZERO.
027800     05  WS-PR-AVG-FP-GAME         PIC S9(03)V9(04)  VALUE ZERO.
027900     05  WS-PR-RECENT-AVG          PIC S9(03)V9(04)  VALUE ZERO.
028000     05  FILLER                    PIC X(04)         VALUE SPACES.
028100*
028200 *    TWO MORE ONE-BYTE SWITCHES, SET FRESH FOR EVERY PLAYER
028300*    GROUP BY 5050-CHECK-ELIGIBLE AND 5060-CHECK-POSITION -
028400*    NEITHER CARRIES A VALUE FORWARD FROM ONE PLAYER TO THE
028500*    NEXT, SO BOTH ARE RESET AT THE TOP OF THEIR OWN CHECK.
02860001  WS-ELIGIBLE-SW                PIC X(01)        VALUE 'N'.
028700     88  PLAYER-IS-ELIGIBLE              VALUE 'Y'.
028800 01  WS-POSITION-OK-SW              PIC X(01)        VALUE 'N'.
028900     88  POSITION-IS-OK                  VALUE 'Y'.
029000*
029100*    RANKED PREDICTION WORKING COPY AND RUNNING SUMMARY
029200*    ACCUMULATORS FOR THE REPORT.
029300     COPY FFPDREC REPLACING LEADING PRD- BY WRK-.
029400*
029500*    77-LEVEL REPORT-WRITING COUNTERS - RANK NUMBER, TOP-N
029600*    SHOWN, READ COUNT AND THE SUMMARY TABLE SUBSCRIPT ARE ALL
029700*    PLAIN SCALARS WITH NO HOME IN A RECORD, SO THEY JOIN THE
029800*    OTHER 77-LEVEL ITEMS ABOVE RATHER THAN SITTING UNDER A
029900*    ONE-OFF 01 GROUP OF THEIR OWN.
030000 77  WS-RANK-NUMBER                PIC 9(03) COMP    VALUE ZERO.
030100 77  WS-TOP-N-SHOWN                PIC 9(03) COMP    VALUE ZERO.
030200 77  WS-PRED-READ-CT               PIC 9(04) COMP    VALUE ZERO.
030300 77  WS-TAB-IDX2                   PIC 9(02) COMP    VALUE ZERO.
030400 77  WS-TOTAL-ANALYZED             PIC 9(04) COMP    VALUE ZERO.
030500 77  WS-TOTAL-PROJECTED            PIC 9(04) COMP    VALUE ZERO.
030600*    RUNNING TOTAL OF PROJECTED SEASON POINTS OVER EVERY
030700*    RECORD ON THE PREDICTIONS FILE, USED ONLY TO COMPUTE
030800*    THE AVERAGE IN 8300-WRITE-RPT-SUMMARY AT END OF REPORT.
030900 01  WS-SUM-SEASON-FP              PIC S9(07)V99     VALUE ZERO.
031000*    REDEFINE 2 - THE MAX/MIN/AVERAGE SEASON-FP SUMMARY
031100*    FIGURES, RESTATED AS A TABLE SO 8300-WRITE-RPT-SUMMARY
031200*    CAN MOVE ALL THREE TO THE PRINT LINE IN ONE SMALL LOOP.
031300 01  WS-SUMMARY-STATS.
031400     05  WS-MAX-SEASON-FP          PIC S9(04)V99     VALUE ZERO.
031500     05  WS-MIN-SEASON-FP          PIC S9(04)V99     VALUE ZERO.
031600     05  WS-AVG-SEASON-FP          PIC S9(04)V99     VALUE ZERO.
031700 01  WS-SUMMARY-STATS-R REDEFINES WS-SUMMARY-STATS.
031800     05  WS-SUMMARY-TAB OCCURS 3 TIMES PIC S9(04)V99.
031900*
032000*    PRINT LINE LAYOUTS - EACH A STRAIGHT 100-BYTE GROUP WITH
032100*    A TRAILING FILLER TO PAD OUT TO THE REPORT-FILE RECORD
032200*    LENGTH, IN THE SAME HEADER/RULE/DETAIL/FOOTER STYLE THIS
032300*    SHOP USES ON ITS OTHER PRINTED BATCH REPORTS.
032400*    ONE CENTERED-LOOKING TITLE LINE - 'TOP nnn FANTASY
032500*    PLAYERS FOR yyyy' - BUILT FROM TWO RUNTIME FIELDS AND
032600*    THREE LITERAL FILLERS, PADDED OUT TO THE FULL 100-BYTE
032700*    REPORT-FILE RECORD LENGTH.
032800 01  WS-HEADING-LINE.
032900     05  FILLER                    PIC X(20)   VALUE SPACES.
033000     05  FILLER                    PIC X(04)   VALUE 'TOP '.
033100     05  HDG-TOP-N                 PIC ZZ9.
033200     05  FILLER                    PIC X(21)   VALUE
033300         ' FANTASY PLAYERS FOR '.
033400     05  HDG-SEASON                PIC 9(04).
033500     05  FILLER                    PIC X(48)   VALUE SPACES.
033600*
033700*    ONE SOLID RULE LINE OF EQUAL SIGNS, PRINTED ABOVE AND
033800*    BELOW THE HEADING AND AGAIN ABOVE THE SUMMARY BLOCK -
033900*    THE SAME VISUAL BORDER STYLE THIS SHOP USES ON ITS
034000*    OTHER PRINTED BATCH REPORTS.
034100 01  WS-RULE-LINE                  PIC X(100)  VALUE ALL '='.
034200*
034300*    RANK, NAME, POSITION IN PARENS, PREDICTED SEASON TOTAL,
034400*    PER-GAME AVERAGE, AND SIGNED TREND - ONE LINE PER TOP-N
034500*    PLAYER, LAID OUT WITH LITERAL PUNCTUATION FILLERS BETWEEN
034600*    FIELDS RATHER THAN A COLUMNAR REPORT WRITER, SAME STYLE
034700*    AS THE DONOR REPORT LAYOUT THIS GROUP WAS ADAPTED FROM.
034800 01  WS-DETAIL-LINE.
034900     05  DTL-RANK                 PIC ZZ9.
035000     05  FILLER                   PIC X(02)   VALUE '. '.
035100     05  DTL-PLAYER-NAME          PIC X(30).
035200     05  FILLER                   PIC X(01)   VALUE SPACE.
035300     05  FILLER                   PIC X(01)   VALUE '('.
035400     05  DTL-POSITION             PIC X(03).
035500     05  FILLER                   PIC X(15)   VALUE
035600         ') | PREDICTED: '.
035700     05  DTL-SEASON-FP            PIC ZZZ9.9.
035800     05  FILLER                   PIC X(14)   VALUE
035900         ' FP | AVG/GM: '.
036000     05  DTL-AVG-FP               PIC ZZ9.99.
036100     05  FILLER                   PIC X(09)   VALUE
036200         ' | TREND:'.
036300     05  DTL-TREND                PIC +9.999.
036400     05  FILLER                   PIC X(04)   VALUE SPACES.
036500*
036600 01  WS-SUMMARY-LINES.
036700    *    FIVE SEPARATE 100-BYTE GROUPS RATHER THAN ONE GROUP WITH
036800*    A SUBSCRIPTED LABEL - EACH SUMMARY LINE'S LABEL TEXT IS
036900*    A DIFFERENT LENGTH, SO A COMMON LAYOUT WOULD NEED ITS
037000*    OWN PADDING LOGIC ANYWAY.  8310-SHOW-SUMMARY-STAT MOVES
037100*    WHICHEVER ONE OF THE FIVE APPLIES TO WS-REPORT-LINE.
037200 05  WS-SUM-LINE-1.
037300         10  FILLER               PIC X(23)   VALUE
037400             'TOTAL PLAYERS ANALYZED '.
037500         10  SUM-TOTAL-ANALYZED   PIC ZZZ9.
037600         10  FILLER               PIC X(73)   VALUE SPACES.
037700     05  WS-SUM-LINE-2.
037800         10  FILLER               PIC X(12)   VALUE
037900             'TOP-N SHOWN '.
038000         10  SUM-TOP-N-SHOWN      PIC ZZZ9.
038100         10  FILLER               PIC X(84)   VALUE SPACES.
038200     05  WS-SUM-LINE-3.
038300         10  FILLER               PIC X(21)   VALUE
038400             'MAX PROJECTED SEASON '.
038500         10  SUM-MAX-FP           PIC ZZZ9.9.
038600         10  FILLER               PIC X(73)   VALUE SPACES.
038700     05  WS-SUM-LINE-4.
038800         10  FILLER               PIC X(21)   VALUE
038900             'MIN PROJECTED SEASON '.
039000         10  SUM-MIN-FP           PIC ZZZ9.9.
039100         10  FILLER               PIC X(73)   VALUE SPACES.
039200     05  WS-SUM-LINE-5.
039300         10  FILLER               PIC X(21)   VALUE
039400             'AVG PROJECTED SEASON '.
039500         10  SUM-AVG-FP           PIC ZZZ9.9.
039600         10  FILLER               PIC X(73)   VALUE SPACES.
039700*-----------------------------------------------------
039800 PROCEDURE DIVISION.
039900*-----------------------------------------------------
040000*    0000-MAINLINE - LOAD THE SEASON TABLE, SORT/PROJECT/RANK,
040100*    CHECK FOR THE ZERO-PROJECTIONS ABEND, PRINT THE REPORT,
040200*    STOP.  THE ABEND-REQUESTED TEST AFTER EACH OF THE THREE
040300*    FILE-OPENING STEPS (4000, 7000, 8000) IS WHAT LETS THIS
040400*    MAINLINE FALL STRAIGHT THROUGH ON A CLEAN RUN BUT STOP
040500*    IMMEDIATELY IF ANY ONE OF THEM COULD NOT OPEN ITS FILES -
040600*    SEE REQ 0496 IN THE MOD LOG ABOVE.
040700 0000-MAINLINE.
040800     PERFORM 4000-LOAD-PLAYER-TABLE THRU 4000-EXIT.
040900     IF ABEND-REQUESTED
041000         STOP RUN
041100     END-IF.
041200     PERFORM 7000-RANK-PREDICTIONS THRU 7000-EXIT.
041300     IF ABEND-REQUESTED
041400         STOP RUN
041500     END-IF.
041600     PERFORM 7400-CHECK-ANY-PROJECTED THRU 7400-EXIT.
041700     PERFORM 8000-WRITE-REPORT THRU 8000-EXIT.
041800     IF ABEND-REQUESTED
041900         STOP RUN
042000     END-IF.
042100     PERFORM 9000-TERMINATE THRU 9000-EXIT.
042200     GOBACK.
042300*
042400*    4000-LOAD-PLAYER-TABLE - READS THE ENTIRE PLAYER-SEASON
042500*    FILE (BUILT BY FFAGGR, ALREADY IN PLAYER/SEASON ORDER)
042600*    INTO WS-SEASON-TABLE FOR RANDOM ACCESS BY THE PROJECTOR.
042700*    RESTATED 07/21/26 (REQ 0496) TO GO TO 4000-EXIT ON A BAD
042800*    OPEN RATHER THAN STOP RUN IN PLACE - THE CALLER NOW MAKES
042900*    THAT DECISION AFTER THE PERFORM RETURNS.
043000 4000-LOAD-PLAYER-TABLE.
043100     OPEN INPUT PLAYER-SEASON-FILE.
043200     IF NOT SN-FS-OK
043300         DISPLAY 'FFPROJ0010 ERROR OPENING PLAYER-SEASON-FILE, '
043400                 'STATUS = ' SN-FILE-STATUS
043500         MOVE 'Y' TO WS-ABEND-SW
043600         GO TO 4000-EXIT
043700     END-IF.
043800*    THE FILTER SWITCH IS LATCHED ONCE HERE FROM THE JCL'S
043900*    UPSI-0 SETTING SO EVERY LATER CALL TO 5060-CHECK-POSITION
044000*    JUST TESTS WS-FILTER-SW RATHER THAN RE-READING UPSI-0.
044100     IF FF-POSITION-FILTER-ON
044200         MOVE 'Y' TO WS-FILTER-SW
044300     END-IF.
044400     PERFORM 4050-READ-SEASON THRU 4050-EXIT.
044500     PERFORM 4100-STORE-SEASON THRU 4100-EXIT
044600         UNTIL EOF-SEASONS.
044700     CLOSE PLAYER-SEASON-FILE.
044800 4000-EXIT.
044900     EXIT.
045000*
045100*    4050-READ-SEASON - PLAIN READ-AHEAD, NO SPECIAL HANDLING
045200*    NEEDED SINCE FFAGGR ALREADY VALIDATED EVERY FIELD ON THIS
045300*    FILE BEFORE WRITING IT.
045400 4050-READ-SEASON.
045500     READ PLAYER-SEASON-FILE
045600         AT END MOVE 'Y' TO WS-EOF-SW
045700     END-READ.
045800 4050-EXIT.
045900     EXIT.
046000*
046100*    4100-STORE-SEASON - ONE TABLE ENTRY PER SEASON RECORD, IN
046200*    FILE ORDER.  BECAUSE FFAGGR WRITES PLAYER/SEASON IN SORTED
046300*    ORDER, EVERY PLAYER'S SEASONS LAND IN ADJACENT TABLE
046400*    ENTRIES - WHICH IS WHAT LETS 5010-PROJECT-NEXT-PLAYER
046500*    FIND A PLAYER'S WHOLE GROUP WITH A SIMPLE FORWARD SCAN.
046600 4100-STORE-SEASON.
046700     ADD 1 TO WS-SN-COUNT.
046800     SET SN-IDX TO WS-SN-COUNT.
046900*        EACH FIELD MOVED ACROSS SEPARATELY RATHER THAN ONE
047000*        GROUP MOVE - SSN-SEASON-REC AND WS-SN-ENTRY ARE NOT
047100*        LAID OUT IDENTICALLY BYTE FOR BYTE, SO A GROUP MOVE
047200*        WOULD SILENTLY SCRAMBLE THE FIELDS.
047300     MOVE SSN-PLAYER-ID          TO WS-SN-PLAYER-ID (SN-IDX).
047400     MOVE SSN-PLAYER-NAME        TO WS-SN-PLAYER-NAME (SN-IDX).
047500     MOVE SSN-POSITION           TO WS-SN-POSITION (SN-IDX).
047600     MOVE SSN-SEASON             TO WS-SN-SEASON (SN-IDX).
047700     MOVE SSN-AVG-FP-PER-GAME    TO WS-SN-AVG-FP (SN-IDX).
047800     MOVE SSN-CONSISTENCY-SCORE  TO WS-SN-CONSISTENCY (SN-IDX).
047900     PERFORM 4050-READ-SEASON THRU 4050-EXIT.
048000 4100-EXIT.
048100     EXIT.
048200*
048300*    4500-CALC-TREND - LEAST-SQUARES SLOPE OF AVG-FP-PER-GAME
048400*    AGAINST SEASON OVER *ALL* OF THE CURRENT PLAYER'S
048500*    SEASONS (WS-PLAYER-START-PTR THRU WS-GRP-END-PTR), NOT
048600*    JUST THE RECENT WINDOW.  A PLAYER WITH A LONG CAREER BUT A
048700*    SHORT RECENT WINDOW STILL GETS THE BENEFIT OF HIS WHOLE
048800*    HISTORY WHEN THE DIRECTION OF HIS CAREER IS JUDGED.
048900 4500-CALC-TREND.
049000     MOVE ZERO TO WS-TR-N        WS-TR-SUM-X   WS-TR-SUM-Y
049100                  WS-TR-SUM-XY   WS-TR-SUM-X2  WS-TR-NUMER
049200                  WS-TR-DENOM    WS-TR-SLOPE.
049300     PERFORM 4510-ACCUM-TREND-POINT THRU 4510-EXIT
049400         VARYING WS-GRP-SCAN-IDX FROM WS-PLAYER-START-PTR BY 1
049500         UNTIL WS-GRP-SCAN-IDX > WS-GRP-END-PTR.
049600*    A SINGLE-SEASON PLAYER HAS NO LINE TO FIT - THE SLOPE IS
049700*    FORCED FLAT RATHER THAN LEFT TO A DIVIDE-BY-ZERO BELOW.
049800     IF WS-TR-N < 2
049900         MOVE ZERO TO WS-TR-SLOPE
050000     ELSE
050100         COMPUTE WS-TR-NUMER =
050200             (WS-TR-N * WS-TR-SUM-XY) -
050300             (WS-TR-SUM-X * WS-TR-SUM-Y)
050400         COMPUTE WS-TR-DENOM =
050500             (WS-TR-N * WS-TR-SUM-X2) -
050600             (WS-TR-SUM-X * WS-TR-SUM-X)
050700*        DENOM IS ZERO ONLY WHEN EVERY SEASON NUMBER IN THE
050800*        GROUP IS IDENTICAL, WHICH CANNOT HAPPEN ON REAL DATA -
050900*        THE CHECK IS KEPT ANYWAY SINCE IT COSTS NOTHING.
051000         IF WS-TR-DENOM = ZERO
051100             MOVE ZERO TO WS-TR-SLOPE
051200         ELSE
051300             COMPUTE WS-TR-SLOPE ROUNDED =
051400                 WS-TR-NUMER / WS-TR-DENOM
051500         END-IF
051600     END-IF.
051700 4500-EXIT.
051800     EXIT.
051900*
052000*    4510-ACCUM-TREND-POINT - ONE (X,Y) POINT OF THE REGRESSION,
052100*    X BEING THE SEASON NUMBER AND Y THE SEASON'S AVERAGE
052200*    FANTASY POINTS PER GAME.  ACCUMULATES THE FOUR SUMS THE
052300*    STANDARD LEAST-SQUARES SLOPE FORMULA NEEDS.
052400 4510-ACCUM-TREND-POINT.
052500     ADD 1 TO WS-TR-N.
052600     ADD WS-SN-SEASON (WS-GRP-SCAN-IDX)  TO WS-TR-SUM-X.
052700     ADD WS-SN-AVG-FP (WS-GRP-SCAN-IDX)  TO WS-TR-SUM-Y.
052800     COMPUTE WS-TR-SUM-XY ROUNDED = WS-TR-SUM-XY +
052900         (WS-SN-SEASON (WS-GRP-SCAN-IDX) *
053000          WS-SN-AVG-FP (WS-GRP-SCAN-IDX)).
053100     COMPUTE WS-TR-SUM-X2 = WS-TR-SUM-X2 +
053200         (WS-SN-SEASON (WS-GRP-SCAN-IDX) *
053300          WS-SN-SEASON (WS-GRP-SCAN-IDX)).
053400 4510-EXIT.
053500     EXIT.
053600*
053700*    5000-PROJECT-ALL-PLAYERS - THE SORT'S INPUT PROCEDURE.
053800*    WALKS THE SEASON TABLE ONE PLAYER GROUP AT A TIME AND
053900*    RELEASES ONE SORT RECORD PER ELIGIBLE, PROJECTED PLAYER.
054000*    CONTROL PASSES HERE AUTOMATICALLY WHEN THE SORT VERB IN
054100*    7000-RANK-PREDICTIONS EXECUTES - THIS PARAGRAPH IS NEVER
054200*    PERFORMED DIRECTLY.
054300 5000-PROJECT-ALL-PLAYERS.
054400     MOVE 1 TO WS-SN-SCAN-IDX.
054500     PERFORM 5010-PROJECT-NEXT-PLAYER THRU 5010-EXIT
054600         UNTIL WS-SN-SCAN-IDX > WS-SN-COUNT.
054700 5000-EXIT.
054800     EXIT.
054900*
055000*    5010-PROJECT-NEXT-PLAYER - FINDS THE FULL RUN OF TABLE
055100*    ENTRIES BELONGING TO ONE PLAYER (THEY ARE ADJACENT BECAUSE
055200*    THE SEASON FILE CAME IN PLAYER ORDER), THEN PROJECTS THAT
055300*    PLAYER IF ELIGIBLE.  A PLAYER WITH AN EMPTY RECENT WINDOW
055400*    (ALL SEASONS OLDER THAN THE WINDOW CUTOFF) IS SKIPPED
055500*    RATHER THAN PROJECTED FROM NOTHING.
055600 5010-PROJECT-NEXT-PLAYER.
055700     MOVE WS-SN-SCAN-IDX TO WS-PLAYER-START-PTR.
055800     MOVE 1 TO WS-PLAYER-SEASON-CT.
055900     ADD 1 TO WS-SN-SCAN-IDX.
056000     PERFORM 5020-EXTEND-PLAYER-GROUP THRU 5020-EXIT
056100         UNTIL WS-SN-SCAN-IDX > WS-SN-COUNT
056200         OR WS-SN-PLAYER-ID (WS-SN-SCAN-IDX) NOT =
056300            WS-SN-PLAYER-ID (WS-PLAYER-START-PTR).
056400     COMPUTE WS-GRP-END-PTR =
056500         WS-PLAYER-START-PTR + WS-PLAYER-SEASON-CT - 1.
056600     PERFORM 5050-CHECK-ELIGIBLE THRU 5050-EXIT.
056700     IF PLAYER-IS-ELIGIBLE
056800         PERFORM 5100-CALC-RECENT-WINDOW THRU 5100-EXIT
056900         IF WS-RCW-COUNT > 0
057000             PERFORM 4500-CALC-TREND THRU 4500-EXIT
057100             PERFORM 5200-CALC-WEIGHTED-AVG THRU 5200-EXIT
057200             PERFORM 5300-CALC-CONSISTENCY-BONUS THRU 5300-EXIT
057300             PERFORM 5400-BUILD-PREDICTION THRU 5400-EXIT
057400             RELEASE SRT-SORT-REC
057500             ADD 1 TO WS-TOTAL-PROJECTED
057600         END-IF
057700     END-IF.
057800     ADD 1 TO WS-TOTAL-ANALYZED.
057900 5010-EXIT.
058000     EXIT.
058100*
058200*    5020-EXTEND-PLAYER-GROUP - ONE MORE SEASON ADDED TO THE
058300*    CURRENT PLAYER'S RUN.  NOTHING MORE THAN TWO COUNTERS.
058400 5020-EXTEND-PLAYER-GROUP.
058500     ADD 1 TO WS-PLAYER-SEASON-CT.
058600     ADD 1 TO WS-SN-SCAN-IDX.
058700 5020-EXIT.
058800     EXIT.
058900*
059000*    5050-CHECK-ELIGIBLE - AT LEAST FF-MIN-SEASONS SEASONS ON
059100*    FILE, AND AN ALLOWED POSITION WHEN THE FILTER IS ON.  BOTH
059200*    TESTS MUST PASS - A VETERAN AT A DISALLOWED POSITION, OR A
059300*    ROOKIE AT AN ALLOWED ONE, IS STILL INELIGIBLE.
059400 5050-CHECK-ELIGIBLE.
059500     MOVE 'N' TO WS-ELIGIBLE-SW.
059600     IF WS-PLAYER-SEASON-CT >= FF-MIN-SEASONS
059700         PERFORM 5060-CHECK-POSITION THRU 5060-EXIT
059800         IF POSITION-IS-OK
059900             MOVE 'Y' TO WS-ELIGIBLE-SW
060000         END-IF
060100     END-IF.
060200 5050-EXIT.
060300     EXIT.
060400*
060500*    5060-CHECK-POSITION - SEARCHES THE ELIGIBLE POSITION
060600*    TABLE WHEN THE UPSI-0 FILTER SWITCH IS ON.  OFF MEANS
060700*    EVERY POSITION PASSES - THE LEAGUE OFFICE RUNS THE FILTER
060800*    OFF DURING THE OFFSEASON WHEN IT WANTS A FULL-ROSTER VIEW.
060900 5060-CHECK-POSITION.
061000     IF NOT POSITION-FILTER-ON
061100         MOVE 'Y' TO WS-POSITION-OK-SW
061200     ELSE
061300         MOVE 'N' TO WS-POSITION-OK-SW
061400         SET POS-IDX TO 1
061500         SEARCH FF-POS-TAB
061600             AT END
061700                 MOVE 'N' TO WS-POSITION-OK-SW
061800             WHEN FF-POS-TAB (POS-IDX) =
061900                  WS-SN-POSITION (WS-PLAYER-START-PTR)
062000                 MOVE 'Y' TO WS-POSITION-OK-SW
062100         END-SEARCH
062200     END-IF.
062300 5060-EXIT.
062400     EXIT.
062500*
062600*    5100-CALC-RECENT-WINDOW - COLLECTS THE CURRENT PLAYER'S
062700*    SEASONS WITH SEASON >= TARGET-SEASON - RECENT-WINDOW-YRS
062800*    AND ASSIGNS EACH THE RECENCY WEIGHT DESCRIBED BELOW.
062900*
063000*    WEIGHTS ARE BUILT 1.0 + 0.3 * I FOR I = 0 TO K-1 IN
063100*    ASCENDING SEASON ORDER, THEN THE LIST IS REVERSED -
063200*    SO THE OLDEST SEASON IN THE WINDOW CARRIES THE
063300*    HIGHEST WEIGHT.  THIS MATCHES THE LEAGUE OFFICE
063400*    FORMULA EXACTLY (SEE MOD LOG 06/26/95 TPW 0234) - IT
063500*    LOOKS BACKWARDS AT FIRST GLANCE, BUT THE LEAGUE OFFICE
063600*    WANTS A PLAYER'S OLDEST RECENT SEASON TREATED AS THE
063700*    MORE RELIABLE BASELINE, WITH THE NEWEST SEASON TAKEN AS
063800*    THE ONE MOST LIKELY TO BE A SMALL-SAMPLE FLUKE.
063900 5100-CALC-RECENT-WINDOW.
064000     MOVE ZERO TO WS-RCW-COUNT.
064100     PERFORM 5110-ADD-WINDOW-ENTRY THRU 5110-EXIT
064200         VARYING WS-GRP-SCAN-IDX FROM WS-PLAYER-START-PTR BY 1
064300         UNTIL WS-GRP-SCAN-IDX > WS-GRP-END-PTR.
064400     PERFORM 5120-ASSIGN-WEIGHTS THRU 5120-EXIT
064500         VARYING WS-RCW-IDX2 FROM 1 BY 1
064600         UNTIL WS-RCW-IDX2 > WS-RCW-COUNT.
064700 5100-EXIT.
064800     EXIT.
064900*
065000*    5110-ADD-WINDOW-ENTRY - ONE SEASON ADDED TO THE WINDOW IF
065100*    IT FALLS WITHIN THE CUTOFF.  SEASONS OLDER THAN THE CUTOFF
065200*    STILL COUNTED TOWARD ELIGIBILITY AND THE TREND LINE, BUT
065300*    THEY DO NOT ENTER THE RECENCY-WEIGHTED AVERAGE.
065400 5110-ADD-WINDOW-ENTRY.
065500     IF WS-SN-SEASON (WS-GRP-SCAN-IDX) NOT <
065600            FF-TARGET-SEASON - FF-RECENT-WINDOW-YRS
065700         ADD 1 TO WS-RCW-COUNT
065800         MOVE WS-SN-SEASON (WS-GRP-SCAN-IDX)
065900                                 TO WS-RCW-SEASON (WS-RCW-COUNT)
066000         MOVE WS-SN-AVG-FP (WS-GRP-SCAN-IDX)
066100                                 TO WS-RCW-AVG-FP (WS-RCW-COUNT)
066200         MOVE WS-SN-CONSISTENCY (WS-GRP-SCAN-IDX)
066300                           TO WS-RCW-CONSISTENCY (WS-RCW-COUNT)
066400     END-IF.
066500 5110-EXIT.
066600     EXIT.
066700*
066800*    5120-ASSIGN-WEIGHTS - THE REVERSED-ASCENDING WEIGHT
066900*    FORMULA DESCRIBED AT 5100 ABOVE, ONE ENTRY AT A TIME.
067000*    WS-RCW-COUNT - WS-RCW-IDX2 RUNS FROM (COUNT-1) DOWN TO
067100*    ZERO AS WS-RCW-IDX2 RUNS UP FROM 1 TO COUNT, WHICH IS HOW
067200*    THE ASCENDING-THEN-REVERSED SEQUENCE COLLAPSES TO ONE
067300*    FORMULA WITHOUT A SEPARATE REVERSAL PASS.
067400 5120-ASSIGN-WEIGHTS.
067500     COMPUTE WS-RCW-WEIGHT (WS-RCW-IDX2) ROUNDED =
067600         1.0 + (0.3 * (WS-RCW-COUNT - WS-RCW-IDX2)).
067700 5120-EXIT.
067800     EXIT.
067900*
068000*    5200-CALC-WEIGHTED-AVG - WEIGHTED-AVG = SUM(AVG*WT) /
068100*    SUM(WT) OVER THE RECENT WINDOW, PLUS THE TREND ADJUST.
068200*    THE TREND ADJUST IS THE REGRESSION SLOPE SCALED BY THE
068300*    CONFIGURED TREND WEIGHT - A STEEPLY RISING OR FALLING
068400*    CAREER PUSHES THE PROJECTION UP OR DOWN FROM THE PLAIN
068500*    RECENCY-WEIGHTED AVERAGE.
068600 5200-CALC-WEIGHTED-AVG.
068700     MOVE ZERO TO WS-PR-WEIGHT-SUM WS-PR-WEIGHTED-SUM.
068800     PERFORM 5210-ACCUM-WEIGHTED-AVG THRU 5210-EXIT
068900         VARYING WS-RCW-IDX2 FROM 1 BY 1
069000         UNTIL WS-RCW-IDX2 > WS-RCW-COUNT.
069100     IF WS-PR-WEIGHT-SUM = ZERO
069200         MOVE ZERO TO WS-PR-WEIGHTED-AVG
069300     ELSE
069400         COMPUTE WS-PR-WEIGHTED-AVG ROUNDED =
069500             WS-PR-WEIGHTED-SUM / WS-PR-WEIGHT-SUM
069600     END-IF.
069700     COMPUTE WS-PR-TREND-ADJ ROUNDED =
069800         WS-TR-SLOPE * FF-TREND-WEIGHT.
069900 5200-EXIT.
070000     EXIT.
070100*
070200*    5210-ACCUM-WEIGHTED-AVG - ONE WINDOW ENTRY'S CONTRIBUTION
070300*    TO THE WEIGHT SUM AND THE WEIGHTED POINT SUM.
070400 5210-ACCUM-WEIGHTED-AVG.
070500     ADD WS-RCW-WEIGHT (WS-RCW-IDX2) TO WS-PR-WEIGHT-SUM.
070600     COMPUTE WS-PR-WEIGHTED-SUM ROUNDED = WS-PR-WEIGHTED-SUM +
070700         (WS-RCW-AVG-FP (WS-RCW-IDX2) *
070800          WS-RCW-WEIGHT (WS-RCW-IDX2)).
070900 5210-EXIT.
071000     EXIT.
071100*
071200*    5300-CALC-CONSISTENCY-BONUS - MEAN CONSISTENCY AND MEAN
071300*    (UNWEIGHTED) AVG-FP OVER THE RECENT WINDOW.  CONSISTENCY
071400*    ABOVE THE 0.5 MIDPOINT EARNS A POSITIVE BONUS, BELOW IT A
071500*    PENALTY - A STEADY PLAYER IS PROJECTED SLIGHTLY HIGHER
071600*    THAN A BOOM-OR-BUST ONE WITH THE SAME RAW AVERAGE.
071700 5300-CALC-CONSISTENCY-BONUS.
071800     MOVE ZERO TO WS-PR-CONSIST-AVG WS-PR-RECENT-AVG.
071900     PERFORM 5310-ACCUM-RECENT THRU 5310-EXIT
072000         VARYING WS-RCW-IDX2 FROM 1 BY 1
072100         UNTIL WS-RCW-IDX2 > WS-RCW-COUNT.
072200     IF WS-RCW-COUNT > 0
072300         COMPUTE WS-PR-CONSIST-AVG ROUNDED =
072400             WS-PR-CONSIST-AVG / WS-RCW-COUNT
072500         COMPUTE WS-PR-RECENT-AVG ROUNDED =
072600             WS-PR-RECENT-AVG / WS-RCW-COUNT
072700     ELSE
072800         MOVE 0.5 TO WS-PR-CONSIST-AVG
072900     END-IF.
073000     COMPUTE WS-PR-CONSIST-BONUS ROUNDED =
073100         (WS-PR-CONSIST-AVG - 0.5) * FF-CONSIST-WEIGHT.
073200 5300-EXIT.
073300     EXIT.
073400*
073500*    5310-ACCUM-RECENT - ONE WINDOW ENTRY'S CONTRIBUTION TO THE
073600*    UNWEIGHTED CONSISTENCY AND AVG-FP SUMS.
073700 5310-ACCUM-RECENT.
073800     ADD WS-RCW-CONSISTENCY (WS-RCW-IDX2) TO WS-PR-CONSIST-AVG.
073900     ADD WS-RCW-AVG-FP (WS-RCW-IDX2)       TO WS-PR-RECENT-AVG.
074000 5310-EXIT.
074100     EXIT.
074200*
074300*    5400-BUILD-PREDICTION - FLOORS THE PROJECTED PER-GAME
074400*    AVERAGE AT ZERO, SCALES TO THE FULL SEASON FROM THE
074500*    UNROUNDED PER-GAME VALUE, AND LOADS THE SORT RECORD.
074600*    SEASON-FP IS COMPUTED FROM THE UNROUNDED AVG-FP-GAME, NOT
074700*    FROM WRK-AVG-FP-GAME AFTER IT HAS ALREADY BEEN ROUNDED TO
074800*    THE PRINTED TWO DECIMAL PLACES - OTHERWISE SEVENTEEN
074900*    GAMES' WORTH OF ROUNDING ERROR WOULD COMPOUND INTO A
075000*    VISIBLY WRONG SEASON TOTAL.
075100 5400-BUILD-PREDICTION.
075200*    THE FLOOR TEST BELOW KEEPS A STEEP NEGATIVE TREND OR A
075300*    LARGE CONSISTENCY PENALTY FROM EVER PROJECTING A PLAYER
075400*    INTO NEGATIVE FANTASY POINTS, WHICH WOULD LOOK LIKE A
075500*    DATA ERROR ON THE PRINTED REPORT.
075600     COMPUTE WS-PR-AVG-FP-GAME ROUNDED =
075700         WS-PR-WEIGHTED-AVG + WS-PR-TREND-ADJ +
075800         WS-PR-CONSIST-BONUS.
075900     IF WS-PR-AVG-FP-GAME < ZERO
076000         MOVE ZERO TO WS-PR-AVG-FP-GAME
076100     END-IF.
076200*    THE HELD PLAYER-ID/NAME/POSITION COME FROM THE FIRST
076300*    TABLE ENTRY IN THE GROUP (WS-PLAYER-START-PTR) - ANY
076400*    ENTRY WOULD DO, SINCE THEY ARE THE SAME PLAYER, BUT THE
076500*    FIRST ONE IS ALREADY AT HAND.
076600     MOVE WS-SN-PLAYER-ID (WS-PLAYER-START-PTR)
076700                                            TO WRK-PLAYER-ID.
076800     MOVE WS-SN-PLAYER-NAME (WS-PLAYER-START-PTR)
076900                                            TO WRK-PLAYER-NAME.
077000     MOVE WS-SN-POSITION (WS-PLAYER-START-PTR)
077100                                            TO WRK-POSITION.
077200     COMPUTE WRK-AVG-FP-GAME ROUNDED = WS-PR-AVG-FP-GAME.
077300     COMPUTE WRK-SEASON-FP   ROUNDED =
077400         WS-PR-AVG-FP-GAME * FF-GAMES-PER-SEASON.
077500     COMPUTE WRK-RECENT-AVG-FP ROUNDED = WS-PR-RECENT-AVG.
077600     COMPUTE WRK-TREND            ROUNDED = WS-TR-SLOPE.
077700     COMPUTE WRK-CONSISTENCY-SCORE ROUNDED = WS-PR-CONSIST-AVG.
077800     MOVE WS-RCW-COUNT                   TO WRK-SEASONS-ANALYZED.
077900     MOVE WS-RCW-SEASON (WS-RCW-COUNT)   TO WRK-LAST-SEASON.
078000     MOVE WRK-PREDICTION-REC              TO SRT-PREDICTION.
078100 5400-EXIT.
078200     EXIT.
078300*
078400*    7000-RANK-PREDICTIONS - THE SD/SORT/RELEASE/RETURN RANK
078500*    PASS.  INPUT PROCEDURE PROJECTS AND RELEASES ONE SORT
078600*    RECORD PER ELIGIBLE PLAYER; OUTPUT PROCEDURE WRITES THE
078700*    PREDICTIONS FILE IN DESCENDING PRED-SEASON-FP ORDER.  THE
078800*    ABEND-REQUESTED TEST AFTER THE SORT CATCHES A BAD OPEN
078900*    INSIDE 7300-WRITE-PREDICTIONS, WHICH RUNS AS THE OUTPUT
079000*    PROCEDURE AND SO CANNOT BE PERFORMED THRU DIRECTLY.
079100 7000-RANK-PREDICTIONS.
079200     SORT RANK-SORT-FILE
079300         DESCENDING KEY SRT-SEASON-FP
079400         INPUT PROCEDURE  5000-PROJECT-ALL-PLAYERS
079500         OUTPUT PROCEDURE 7300-WRITE-PREDICTIONS.
079600     IF ABEND-REQUESTED
079700         GO TO 7000-EXIT
079800     END-IF.
079900 7000-EXIT.
080000     EXIT.
080100*
080200*    7300-WRITE-PREDICTIONS - THE SORT'S OUTPUT PROCEDURE.
080300*    RETURNS THE RANKED SORT RECORDS AND WRITES EACH ONE TO
080400*    THE PREDICTIONS FILE IN THE RANKED ORDER.  RESTATED
080500*    07/21/26 (REQ 0496) TO GO TO 7300-EXIT ON A BAD OPEN, SAME
080600*    PATTERN AS 4000-LOAD-PLAYER-TABLE ABOVE - THE SORT ITSELF
080700*    STILL RUNS TO COMPLETION EITHER WAY, BUT NO RECORDS GET
080800*    WRITTEN TO AN UNOPENED FILE.
080900 7300-WRITE-PREDICTIONS.
081000     OPEN OUTPUT PREDICTIONS-FILE.
081100     IF NOT PD-FS-OK
081200         DISPLAY 'FFPROJ0020 ERROR OPENING PREDICTIONS-FILE, '
081300                 'STATUS = ' PD-FILE-STATUS
081400         MOVE 'Y' TO WS-ABEND-SW
081500         GO TO 7300-EXIT
081600     END-IF.
081700     PERFORM 7310-RETURN-SORTED THRU 7310-EXIT.
081800     PERFORM 7320-WRITE-SORTED THRU 7320-EXIT
081900         UNTIL EOF-SORT-RETURN.
082000     CLOSE PREDICTIONS-FILE.
082100 7300-EXIT.
082200     EXIT.
082300*
082400*    7310-RETURN-SORTED - ONE RANKED RECORD BACK FROM THE SORT,
082500*    HIGHEST PROJECTED SEASON POINTS FIRST.
082600 7310-RETURN-SORTED.
082700     RETURN RANK-SORT-FILE
082800         AT END MOVE 'Y' TO WS-SORT-EOF-SW
082900     END-RETURN.
083000 7310-EXIT.
083100     EXIT.
083200*
083300*    7320-WRITE-SORTED - ONE PREDICTIONS RECORD WRITTEN IN
083400*    RANK ORDER, THEN THE NEXT ONE RETURNED FROM THE SORT.
083500 7320-WRITE-SORTED.
083600     MOVE SRT-PREDICTION TO PRD-PREDICTION-REC.
083700     WRITE PRD-PREDICTION-REC.
083800     PERFORM 7310-RETURN-SORTED THRU 7310-EXIT.
083900 7320-EXIT.
084000     EXIT.
084100*
084200*    7400-CHECK-ANY-PROJECTED - ABEND CHECK.  ADDED 10/14/03
084300*    AFTER THE 2003 SHORTENED SCHEDULE PRODUCED A RANK FILE
084400*    WITH NO RECORDS AND THE REPORT STEP ABENDED UNREADABLY.
084500*    A ZERO HERE MEANS EVERY PLAYER ON THE SEASON FILE FAILED
084600*    ELIGIBILITY OR HAD AN EMPTY RECENT WINDOW - USUALLY A SIGN
084700*    THE TARGET SEASON OR THE MINIMUM-SEASONS SETTING IN
084800*    FFCONFIG IS WRONG FOR THIS RUN, NOT A REAL EMPTY LEAGUE.
084900 7400-CHECK-ANY-PROJECTED.
085000     IF WS-TOTAL-PROJECTED = ZERO
085100         DISPLAY 'FFPROJ0030 ERROR - ZERO PLAYERS PROJECTED, '
085200                 'BATCH TERMINATED'
085300         STOP RUN
085400     END-IF.
085500 7400-EXIT.
085600     EXIT.
085700*
085800*    8000-WRITE-REPORT - RE-READS THE PREDICTIONS FILE (ALREADY
085900*    RANKED DESCENDING BY 7000) TO PRINT THE TOP-N REPORT AND
086000*    TO ACCUMULATE THE SUMMARY OVER THE *FULL* PROJECTION SET.
086100*    RESTATED 07/21/26 (REQ 0496) WITH FILE-STATUS CHECKS ON
086200*    BOTH OPENS, FOLLOWING THE SAME SHORT-CIRCUIT PATTERN USED
086300*    ON THE CLAIMS EDIT JOBS - IF PREDICTIONS-FILE WILL NOT
086400*    OPEN THERE IS NO POINT EVEN TRYING THE REPORT FILE, SO
086500*    THAT CHECK FALLS STRAIGHT THROUGH TO THE EXIT.
086600 8000-WRITE-REPORT.
086700     OPEN INPUT PREDICTIONS-FILE.
086800     IF NOT PD-FS-OK
086900         DISPLAY 'FFPROJ0040 ERROR OPENING PREDICTIONS-FILE, '
087000                 'STATUS = ' PD-FILE-STATUS
087100         MOVE 'Y' TO WS-ABEND-SW
087200         GO TO 8000-EXIT
087300     END-IF.
087400     OPEN OUTPUT REPORT-FILE.
087500     IF NOT RP-FS-OK
087600         DISPLAY 'FFPROJ0050 ERROR OPENING REPORT-FILE, '
087700                 'STATUS = ' RP-FILE-STATUS
087800         MOVE 'Y' TO WS-ABEND-SW
087900         CLOSE PREDICTIONS-FILE
088000         GO TO 8000-EXIT
088100     END-IF.
088200     MOVE 'N' TO WS-EOF-SW.
088300     PERFORM 8100-WRITE-RPT-HEADER THRU 8100-EXIT.
088400     PERFORM 8150-READ-PREDICTION THRU 8150-EXIT.
088500     PERFORM 8200-WRITE-RPT-DETAIL THRU 8200-EXIT
088600         UNTIL EOF-SEASONS.
088700     PERFORM 8300-WRITE-RPT-SUMMARY THRU 8300-EXIT.
088800     CLOSE PREDICTIONS-FILE.
088900     CLOSE REPORT-FILE.
089000 8000-EXIT.
089100     EXIT.
089200*
089300*    8150-READ-PREDICTION - READ-AHEAD AGAINST THE ALREADY-
089400*    RANKED PREDICTIONS FILE.  REUSES WS-EOF-SW/EOF-SEASONS -
089500*    THE SAME SWITCH FFPROJ USES FOR THE SEASON FILE UP IN
089600*    4000, SINCE BY THIS POINT IN THE RUN THAT FILE IS CLOSED
089700*    AND THE SWITCH IS FREE TO REUSE.
089800 8150-READ-PREDICTION.
089900     READ PREDICTIONS-FILE
090000         AT END MOVE 'Y' TO WS-EOF-SW
090100     END-READ.
090200 8150-EXIT.
090300     EXIT.
090400*
090500*    8100-WRITE-RPT-HEADER - RULE LINE, TITLE LINE SHOWING THE
090600*    CONFIGURED TOP-N AND TARGET SEASON, RULE LINE.
090700 8100-WRITE-RPT-HEADER.
090800    *    FF-TOP-N AND FF-TARGET-SEASON COME OUT OF FFCONFIG AT
090900*    COMPILE TIME FOR THE DEFAULT, BUT CAN BE OVERRIDDEN BY
091000*    RECOMPILING THE COPYBOOK FOR A DIFFERENT LEAGUE SEASON -
091100*    NEITHER IS EVER CHANGED AT RUN TIME BY EITHER PROGRAM.
091200 MOVE FF-TOP-N        TO HDG-TOP-N.
091300     MOVE FF-TARGET-SEASON TO HDG-SEASON.
091400     MOVE WS-RULE-LINE    TO WS-REPORT-LINE.
091500     WRITE WS-REPORT-LINE.
091600     MOVE WS-HEADING-LINE TO WS-REPORT-LINE.
091700     WRITE WS-REPORT-LINE.
091800     MOVE WS-RULE-LINE    TO WS-REPORT-LINE.
091900     WRITE WS-REPORT-LINE.
092000 8100-EXIT.
092100     EXIT.
092200*
092300*    8200-WRITE-RPT-DETAIL - ONE RANKED DETAIL LINE PER
092400*    PLAYER WHILE WS-RANK-NUMBER IS WITHIN FF-TOP-N; EVERY
092500*    RECORD READ (NOT JUST THE TOP-N) FEEDS THE RUNNING
092600*    MAX/MIN/SUM SUMMARY ACCUMULATORS.  THE PREDICTIONS FILE IS
092700*    ALREADY IN DESCENDING ORDER, SO THE FIRST RECORD READ IS
092800*    ALWAYS THE LEAGUE'S TOP PROJECTED SCORER.
092900 8200-WRITE-RPT-DETAIL.
093000     ADD 1 TO WS-PRED-READ-CT.
093100     ADD PRD-SEASON-FP TO WS-SUM-SEASON-FP.
093200    *    FIRST RECORD SEEDS BOTH MAX AND MIN, SAME PATTERN AS THE
093300*    FIRST-GAME SEED IN FFAGGR'S 2600-BUILD-SEASON - AFTER
093400*    THE FIRST RECORD EACH IS ONLY EVER MOVED DOWN OR UP.
093500 IF WS-PRED-READ-CT = 1
093600         MOVE PRD-SEASON-FP TO WS-MAX-SEASON-FP
093700         MOVE PRD-SEASON-FP TO WS-MIN-SEASON-FP
093800     ELSE
093900         IF PRD-SEASON-FP > WS-MAX-SEASON-FP
094000             MOVE PRD-SEASON-FP TO WS-MAX-SEASON-FP
094100         END-IF
094200         IF PRD-SEASON-FP < WS-MIN-SEASON-FP
094300             MOVE PRD-SEASON-FP TO WS-MIN-SEASON-FP
094400         END-IF
094500     END-IF.
094600     IF WS-RANK-NUMBER < FF-TOP-N
094700         ADD 1 TO WS-RANK-NUMBER
094800         MOVE WS-RANK-NUMBER    TO DTL-RANK
094900         MOVE PRD-PLAYER-NAME   TO DTL-PLAYER-NAME
095000         MOVE PRD-POSITION      TO DTL-POSITION
095100         MOVE PRD-SEASON-FP     TO DTL-SEASON-FP
095200         MOVE PRD-AVG-FP-GAME   TO DTL-AVG-FP
095300         MOVE PRD-TREND         TO DTL-TREND
095400         MOVE WS-DETAIL-LINE    TO WS-REPORT-LINE
095500         WRITE WS-REPORT-LINE
095600         MOVE WS-RANK-NUMBER    TO WS-TOP-N-SHOWN
095700     END-IF.
095800     PERFORM 8150-READ-PREDICTION THRU 8150-EXIT.
095900 8200-EXIT.
096000     EXIT.
096100*
096200*    8300-WRITE-RPT-SUMMARY - MAX/MIN/AVERAGE OVER THE FULL
096300*    PROJECTION SET (WS-PRED-READ-CT RECORDS), PLUS THE COUNTS.
096400*    WALKS WS-SUMMARY-TAB SO ALL THREE FIGURES ARE COMPUTED
096500*    AND DISPLAYED THROUGH THE SAME SMALL LOOP.
096600 8300-WRITE-RPT-SUMMARY.
096700    *    GUARDS AGAINST A DIVIDE BY ZERO IF SOMEHOW NO RECORDS
096800*    WERE EVER READ - CANNOT HAPPEN AFTER 7400-CHECK-ANY-
096900*    PROJECTED HAS ALREADY STOPPED THE RUN ON THAT CONDITION,
097000*    BUT THE CHECK COSTS NOTHING TO LEAVE IN PLACE.
097100 IF WS-PRED-READ-CT > 0
097200         COMPUTE WS-AVG-SEASON-FP ROUNDED =
097300             WS-SUM-SEASON-FP / WS-PRED-READ-CT
097400     END-IF.
097500     MOVE WS-RULE-LINE          TO WS-REPORT-LINE.
097600     WRITE WS-REPORT-LINE.
097700     MOVE WS-TOTAL-ANALYZED     TO SUM-TOTAL-ANALYZED.
097800     MOVE WS-SUM-LINE-1         TO WS-REPORT-LINE.
097900     WRITE WS-REPORT-LINE.
098000     MOVE WS-TOP-N-SHOWN        TO SUM-TOP-N-SHOWN.
098100     MOVE WS-SUM-LINE-2         TO WS-REPORT-LINE.
098200     WRITE WS-REPORT-LINE.
098300     PERFORM 8310-SHOW-SUMMARY-STAT THRU 8310-EXIT
098400         VARYING WS-TAB-IDX2 FROM 1 BY 1 UNTIL WS-TAB-IDX2 > 3.
098500 8300-EXIT.
098600     EXIT.
098700*
098800*    8310-SHOW-SUMMARY-STAT - ONE OF THE THREE SUMMARY FIGURES
098900*    (MAX, MIN, AVG, IN THAT TABLE ORDER) MOVED TO ITS OWN
099000*    PRINT LINE AND WRITTEN.
099100 8310-SHOW-SUMMARY-STAT.
099200     EVALUATE WS-TAB-IDX2
099300         WHEN 1
099400             MOVE WS-SUMMARY-TAB (1) TO SUM-MAX-FP
099500             MOVE WS-SUM-LINE-3      TO WS-REPORT-LINE
099600         WHEN 2
099700             MOVE WS-SUMMARY-TAB (2) TO SUM-MIN-FP
099800             MOVE WS-SUM-LINE-4      TO WS-REPORT-LINE
099900         WHEN 3
100000             MOVE WS-SUMMARY-TAB (3) TO SUM-AVG-FP
100100             MOVE WS-SUM-LINE-5      TO WS-REPORT-LINE
100200     END-EVALUATE.
100300     WRITE WS-REPORT-LINE.
100400 8310-EXIT.
100500     EXIT.
100600*
100700*    9000-TERMINATE - THE THREE RUN-TOTAL LINES THE OPERATOR
100800*    CHECKS AGAINST THE PRIOR NIGHT'S COUNTS, SAME HABIT AS
100900*    FFAGGR'S OWN CLOSING DISPLAY LINES.
101000 9000-TERMINATE.
101100     DISPLAY 'FFPROJ: PLAYERS ANALYZED    = ' WS-TOTAL-ANALYZED.
101200     DISPLAY 'FFPROJ: PLAYERS PROJECTED   = ' WS-TOTAL-PROJECTED.
101300     DISPLAY 'FFPROJ: TOP-N RANK SHOWN    = ' WS-TOP-N-SHOWN.
101400 9000-EXIT.
101500     EXIT.
